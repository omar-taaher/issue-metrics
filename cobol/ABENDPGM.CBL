000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     ABENDPGM.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   SERVICE DESK METRICS - OPERATIONS RESEARCH.              
000800 DATE-WRITTEN.   16/02/1987.                                              
000900 DATE-COMPILED.                                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001500*----------------------------------------------------------------*        
001600*    PROGRAM-ID..: ABENDPGM.                                     *        
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001900*    DATE........: 16/02/1987                                    *        
002000*----------------------------------------------------------------*        
002100*    PROJECT.....: SERVICE DESK METRICS PROJECT - SVCMET         *        
002200*----------------------------------------------------------------*        
002300*    GOAL........: SHARED ABNORMAL-END DISPLAY ROUTINE, CALLED   *        
002400*                  BY EVERY SVMTNNNN PROGRAM WHEN A VALIDATION   *        
002500*                  OR FILE-STATUS CHECK FAILS.                   *        
002600*----------------------------------------------------------------*        
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
002800*                   NONE.                                        *        
002900*----------------------------------------------------------------*        
003000*    TABLE DB2...:  NONE.                                        *        
003100*                                                                *        
003200*----------------------------------------------------------------*        
003300*  CHANGE LOG                                                    *        
003400*----------------------------------------------------------------*        
003500* 1987-02-16 RMM  0000  ORIGINAL ABEND DISPLAY ROUTINE FOR THE   *        
003600*                       CUSTMREG PROJECT.                        *        
003700* 1991-05-03 RMM  0061  ADDED WRK-ERROR-DATE-BRKDWN AND          *        
003800*                       WRK-ERROR-TIME-BRKDWN REDEFINES SO THE   *        
003900*                       DISPLAY LINES CAN BE LINED UP ON THE     *        
004000*                       OPERATOR CONSOLE.                        *        
004100* 1996-09-12 TCF  0140  REUSED THIS ROUTINE FOR THE SVCMET       *        
004200*                       (SERVICE DESK METRICS) PROJECT - NO      *        
004300*                       CUSTMREG-SPECIFIC LOGIC IN HERE TO BEGIN *        
004400*                       WITH, SO ONLY THE HEADERS CHANGED.       *        
004500* 1998-11-09 JKP  0204  Y2K REVIEW - THIS ROUTINE NEVER PARSES   *        
004600*                       THE CALLER'S DATE/TIME TEXT, IT ONLY     *        
004700*                       DISPLAYS WHAT IT IS HANDED.  NO CHANGE.  *        
004800* 2004-01-22 LMC  0271  ADDED WRK-ERROR-CODE-BRKDWN REDEFINES TO *        
004900*                       LET OPERATIONS SPOT A BARE SQLCODE-STYLE *        
005000*                       NUMERIC ERROR CODE AT A GLANCE.          *        
005100* 2006-01-17 DAO  0301  WIDENED WRK-ERROR-MSG FROM X(30) TO      *        
005200*                       X(60) - THE SVCMET CONFIG-VALIDATION     *        
005300*                       MESSAGES NO LONGER FIT IN 30 BYTES.      *        
005400*----------------------------------------------------------------*        
005500*================================================================*        
005600*           E N V I R O N M E N T      D I V I S I O N           *        
005700*================================================================*        
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     C01 IS TOP-OF-FORM.                                                  
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500                                                                          
006600*================================================================*        
006700*                  D A T A      D I V I S I O N                  *        
006800*================================================================*        
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200*----------------------------------------------------------------*        
007300*                  WORKING-STORAGE SECTION                       *        
007400*----------------------------------------------------------------*        
007500 WORKING-STORAGE SECTION.                                                 
007600                                                                          
007700 01  WRK-ERROR-DATE-BRKDWN.                                       RMM0061 
007800     03  WRK-ERR-DAY             PIC X(02).                               
007900     03  FILLER                  PIC X(01) VALUE '-'.                     
008000     03  WRK-ERR-MONTH           PIC X(02).                               
008100     03  FILLER                  PIC X(01) VALUE '-'.                     
008200     03  WRK-ERR-YEAR            PIC X(04).                               
008300 01  WRK-ERROR-DATE-ASIS REDEFINES WRK-ERROR-DATE-BRKDWN          RMM0061 
008400                                 PIC X(10).                               
008500                                                                          
008600 01  WRK-ERROR-TIME-BRKDWN.                                       RMM0061 
008700     03  WRK-ERR-HOUR            PIC X(02).                               
008800     03  FILLER                  PIC X(01) VALUE ':'.                     
008900     03  WRK-ERR-MINUTE          PIC X(02).                               
009000     03  FILLER                  PIC X(01) VALUE ':'.                     
009100     03  WRK-ERR-SECOND          PIC X(02).                               
009200 01  WRK-ERROR-TIME-ASIS REDEFINES WRK-ERROR-TIME-BRKDWN          RMM0061 
009300                                 PIC X(08).                               
009400                                                                          
009500 01  WRK-ERROR-CODE-NUMVIEW      PIC S9(09) VALUE ZEROS.          LMC0271 
009600 01  FILLER REDEFINES WRK-ERROR-CODE-NUMVIEW.                     LMC0271 
009700     05  WRK-ERROR-CODE-SIGN     PIC X(01).                       LMC0271 
009800     05  WRK-ERROR-CODE-DIGITS   PIC 9(09).                       LMC0271 
009900                                                                          
010000 01  WRK-ABEND-COUNT             PIC 9(04) COMP VALUE ZEROS.              
010100                                                                          
010200*----------------------------------------------------------------*        
010300*                      LINKAGE SECTION                           *        
010400*----------------------------------------------------------------*        
010500 LINKAGE SECTION.                                                         
010600 01  WRK-ERROR-LOG.                                                       
010700     03  WRK-PROGRAM             PIC X(08).                               
010800     03  WRK-ERROR-MSG           PIC X(60).                       DAO0301 
010900     03  WRK-ERROR-CODE          PIC X(30).                               
011000     03  WRK-ERROR-DATE          PIC X(10).                               
011100     03  WRK-ERROR-TIME          PIC X(08).                               
011200*================================================================*        
011300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
011400*================================================================*        
011500*----------------------------------------------------------------*        
011600 0000-MAIN-PROCESS               SECTION.                                 
011700*----------------------------------------------------------------*        
011800     ADD 1                       TO   WRK-ABEND-COUNT.                    
011900                                                                          
012000     MOVE WRK-ERROR-DATE         TO   WRK-ERROR-DATE-BRKDWN.              
012100     MOVE WRK-ERROR-TIME         TO   WRK-ERROR-TIME-BRKDWN.              
012200                                                                          
012300     DISPLAY '**********************************'.                        
012400     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.                        
012500     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
012600     DISPLAY '*DATE: 'WRK-ERROR-DATE-BRKDWN'            *'.               
012700     DISPLAY '*TIME: 'WRK-ERROR-TIME-BRKDWN'                  *'.         
012800     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                        
012900     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.                   
013000     DISPLAY '*ERROR CODE:                     *'.                        
013100     DISPLAY '* 'WRK-ERROR-CODE' *'.                                      
013200     DISPLAY '*ERROR MESSAGE:                  *'.                        
013300     DISPLAY '* 'WRK-ERROR-MSG' *'.                                       
013400     DISPLAY '**********************************'.                        
013500                                                                          
013600     STOP RUN.                                                            
013700*----------------------------------------------------------------*        
013800 0000-99-EXIT.                   EXIT.                                    
013900*----------------------------------------------------------------*        
