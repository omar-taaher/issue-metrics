000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     SVMT0004.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   SERVICE DESK METRICS - OPERATIONS RESEARCH.              
000800 DATE-WRITTEN.   25/07/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001500*----------------------------------------------------------------*        
001600*    PROGRAM-ID..: SVMT0004.                                     *        
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001900*    DATE........: 25/07/1994                                    *        
002000*----------------------------------------------------------------*        
002100*    PROJECT.....: SERVICE DESK METRICS PROJECT - SVCMET         *        
002200*----------------------------------------------------------------*        
002300*    GOAL........: ACCUMULATE THE TIME-TO-FIRST-RESPONSE VALUE   *        
002400*                  OF EVERY SURVIVING WORK ITEM DURING THE MAIN  *        
002500*                  PASS (FUNCTION 'A'), THEN AT END OF FILE SORT *        
002600*                  THE TABLE AND COMPUTE THE AVERAGE, MEDIAN AND *        
002700*                  90TH PERCENTILE IN SECONDS (FUNCTION 'S').    *        
002800*----------------------------------------------------------------*        
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003000*                   NONE - LINKAGE-DRIVEN SUBPROGRAM.            *        
003100*----------------------------------------------------------------*        
003200*    TABLE DB2...:  NONE.                                        *        
003300*                                                                *        
003400*----------------------------------------------------------------*        
003500*  CHANGE LOG                                                    *        
003600*----------------------------------------------------------------*        
003700* 1994-07-25 RMM  0120  ORIGINAL VERSION - REPLACES THE OLD      *        
003800*                       CSRG0003 CUSTOMER-VERIFY STEP NOW THAT   *        
003900*                       CUSTMREG HAS BEEN RETIRED.               *        
004000* 1997-03-11 TCF  0166  RAISED WRK-TTFR-TABLE FROM 500 TO 2000   *        
004100*                       ENTRIES - NIGHTLY EXTRACT OUTGREW THE    *        
004200*                       ORIGINAL CAP.                            *        
004300* 1998-11-09 JKP  0204  Y2K REVIEW - THIS ROUTINE HANDLES ONLY   *        
004400*                       ELAPSED SECOND COUNTS, NO CALENDAR DATES.*        
004500*                       NO CHANGE MADE.                          *        
004600* 1999-08-20 JKP  0211  90TH-PERCENTILE INTERPOLATION WAS        *        
004700*                       TRUNCATING THE RANK INSTEAD OF ROUNDING  *        
004800*                       THE FINAL RESULT - CORRECTED 3400-       *        
004900*                       COMPUTE-90TH-PERCENTILE.                 *        
005000* 2006-01-17 DAO  0301  WIDENED WRK-ERROR-MSG FROM X(30) TO      *        
005100*                       X(60) - THE SVCMET CONFIG-VALIDATION     *        
005200*                       MESSAGES NO LONGER FIT IN 30 BYTES.      *        
005300* 2007-05-21 DAO  0339  RENAMED LK-STATS-xxx LINKAGE ITEMS TO    *        
005400*                       WRK-STATS-xxx - AN AUDITOR NOTED THIS   *         
005500*                       SHOP NEVER PREFIXES A LINKAGE RECORD    *         
005600*                       WITH LK-, ONLY WRK-.                    *         
005700*----------------------------------------------------------------*        
005800*================================================================*        
005900*           E N V I R O N M E N T      D I V I S I O N           *        
006000*================================================================*        
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM.                                                  
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800                                                                          
006900*================================================================*        
007000*                  D A T A      D I V I S I O N                  *        
007100*================================================================*        
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500*----------------------------------------------------------------*        
007600*                  WORKING-STORAGE SECTION                       *        
007700*----------------------------------------------------------------*        
007800 WORKING-STORAGE SECTION.                                                 
007900                                                                          
008000 01  WRK-WHEN-COPILED.                                                    
008100     03  MM-COMPILED             PIC X(02) VALUE SPACES.                  
008200     03  FILLER                  PIC X(01) VALUE '/'.                     
008300     03  DD-COMPILED             PIC X(02) VALUE SPACES.                  
008400     03  FILLER                  PIC X(01) VALUE '/'.                     
008500     03  YY-COMPILED             PIC X(02) VALUE SPACES.                  
008600                                                                          
008700*TABLE OF SURVIVING TTFR SECOND VALUES, BUILT ACROSS MANY CALLS  *        
008800*WITH FUNCTION = 'A', THEN SORTED AND REDUCED ON FUNCTION = 'S'. *        
008900 01  WRK-TTFR-COUNT              PIC 9(04) COMP VALUE ZEROS.              
009000 01  WRK-TTFR-TABLE-AREA.                                                 
009100     03  WRK-TTFR-TABLE          PIC S9(09) COMP                          
009200                                 OCCURS 2000 TIMES.                       
009300                                                                          
009400 01  WRK-SORT-I                  PIC 9(04) COMP.                          
009500 01  WRK-SORT-J                  PIC 9(04) COMP.                          
009600 01  WRK-SORT-KEY                PIC S9(09) COMP.                         
009700                                                                          
009800 01  WRK-SUM-NUMVIEW             PIC S9(11) VALUE ZEROS.                  
009900 01  FILLER REDEFINES WRK-SUM-NUMVIEW.                                    
010000     05  WRK-SUM-SIGN            PIC X(01).                               
010100     05  WRK-SUM-DIGITS          PIC 9(11).                               
010200                                                                          
010300 01  WRK-AVG-RAW                 PIC S9(09)V99                            
010400                                 VALUE ZEROS.                             
010500 01  WRK-AVG-RAW-DISPLAY         PIC S9(09)V99 VALUE ZEROS.               
010600 01  WRK-AVG-RAW-ASIS REDEFINES WRK-AVG-RAW-DISPLAY                       
010700                                 PIC X(11).                               
010800                                                                          
010900 01  WRK-MED-QUOT                PIC 9(04) COMP.                          
011000 01  WRK-MED-REM                 PIC 9(04) COMP.                          
011100 01  WRK-MED-IDX                 PIC 9(04) COMP.                          
011200 01  WRK-MED-IDX2                PIC 9(04) COMP.                          
011300 01  WRK-MED-RAW                 PIC S9(09)V99                            
011400                                 VALUE ZEROS.                             
011500                                                                          
011600 01  WRK-PCT-R                   PIC S9(07)V99                            
011700                                 VALUE ZEROS.                             
011800 01  WRK-PCT-R-DISPLAY           PIC S9(07)V99 VALUE ZEROS.               
011900 01  WRK-PCT-R-ASIS REDEFINES WRK-PCT-R-DISPLAY                           
012000                                 PIC X(10).                               
012100 01  WRK-PCT-K                   PIC 9(04) COMP.                          
012200 01  WRK-PCT-F                   PIC S9(07)V99                            
012300                                 VALUE ZEROS.                             
012400 01  WRK-PCT-RAW                 PIC S9(09)V99                            
012500                                 VALUE ZEROS.                             
012600                                                                          
012700 01  WRK-ERROR-LOG.                                                       
012800     03  WRK-PROGRAM             PIC X(08) VALUE                          
012900                                             'SVMT0004'  .                
013000     03  WRK-ERROR-MSG           PIC X(60) VALUE SPACES.          DAO0301 
013100     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.                  
013200     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.                  
013300     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.                  
013400                                                                          
013500 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
013600                                             'ABENDPGM'  .                
013700                                                                          
013800 01  WRK-SYSTEM-DATE.                                                     
013900     03  YY                      PIC 9(02) VALUE ZEROS.                   
014000     03  MM                      PIC 9(02) VALUE ZEROS.                   
014100     03  DD                      PIC 9(02) VALUE ZEROS.                   
014200 01  WRK-DATE-FORMATTED.                                                  
014300     03  DD-FORMATTED            PIC 9(02) VALUE ZEROS.                   
014400     03  FILLER                  PIC X(01) VALUE '-'.                     
014500     03  MM-FORMATTED            PIC 9(02) VALUE ZEROS.                   
014600     03  FILLER                  PIC X(01) VALUE '-'.                     
014700     03  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.                   
014800 01  WRK-SYSTEM-TIME.                                                     
014900     03  HOUR                    PIC 9(02) VALUE ZEROS.                   
015000     03  MINUTE                  PIC 9(02) VALUE ZEROS.                   
015100     03  SECOND                  PIC 9(02) VALUE ZEROS.                   
015200     03  HUNDREDTH               PIC 9(02) VALUE ZEROS.                   
015300 01  WRK-TIME-FORMATTED.                                                  
015400     03  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.                   
015500     03  FILLER                  PIC X(01) VALUE ':'.                     
015600     03  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.                   
015700     03  FILLER                  PIC X(01) VALUE ':'.                     
015800     03  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.                   
015900                                                                          
016000*----------------------------------------------------------------*        
016100*                      LINKAGE SECTION                           *        
016200*----------------------------------------------------------------*        
016300 LINKAGE SECTION.                                                         
016400 01  WRK-STATS-PARMS.                                                     
016500     03  WRK-STATS-FUNCTION       PIC X(01).                              
016600     03  WRK-STATS-TTFR-VALUE     PIC S9(09).                             
016700     03  WRK-STATS-PRESENT-SW     PIC X(01).                              
016800     03  WRK-STATS-AVG            PIC S9(09).                             
016900     03  WRK-STATS-MED            PIC S9(09).                             
017000     03  WRK-STATS-90P            PIC S9(09).                             
017100*================================================================*        
017200 PROCEDURE            DIVISION  USING WRK-STATS-PARMS.                    
017300*================================================================*        
017400*----------------------------------------------------------------*        
017500 0000-MAIN-PROCESS               SECTION.                                 
017600*----------------------------------------------------------------*        
017700     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.                     
017800                                                                          
017900     IF WRK-STATS-FUNCTION        EQUAL 'A'                               
018000        PERFORM 2000-ACCUMULATE                                           
018100     ELSE                                                                 
018200        PERFORM 3000-COMPUTE-STATISTICS                                   
018300     END-IF.                                                              
018400                                                                          
018500     EXIT PROGRAM.                                                        
018600*----------------------------------------------------------------*        
018700 0000-99-EXIT.                   EXIT.                                    
018800*----------------------------------------------------------------*        
018900*----------------------------------------------------------------*        
019000 2000-ACCUMULATE                 SECTION.                                 
019100*----------------------------------------------------------------*        
019200     IF WRK-TTFR-COUNT           GREATER EQUAL 2000                       
019300        MOVE 'TTFR TABLE OVERFLOW - RAISE WRK-TTFR-TABLE SIZE'            
019400                                 TO WRK-ERROR-MSG                         
019500        PERFORM 9999-CALL-ABEND-PGM                                       
019600     END-IF.                                                              
019700                                                                          
019800     ADD 1                       TO WRK-TTFR-COUNT.                       
019900     MOVE WRK-STATS-TTFR-VALUE    TO                                      
020000             WRK-TTFR-TABLE (WRK-TTFR-COUNT).                             
020100*----------------------------------------------------------------*        
020200 2000-99-EXIT.                   EXIT.                                    
020300*----------------------------------------------------------------*        
020400*----------------------------------------------------------------*        
020500 3000-COMPUTE-STATISTICS         SECTION.                                 
020600*----------------------------------------------------------------*        
020700     IF WRK-TTFR-COUNT           EQUAL ZEROS                              
020800        MOVE 'N'                 TO WRK-STATS-PRESENT-SW                  
020900     ELSE                                                                 
021000        MOVE 'Y'                 TO WRK-STATS-PRESENT-SW                  
021100        PERFORM 3100-SORT-TABLE                                           
021200        PERFORM 3200-COMPUTE-AVERAGE                                      
021300        PERFORM 3300-COMPUTE-MEDIAN                                       
021400        PERFORM 3400-COMPUTE-90TH-PERCENTILE                              
021500     END-IF.                                                              
021600*----------------------------------------------------------------*        
021700 3000-99-EXIT.                   EXIT.                                    
021800*----------------------------------------------------------------*        
021900*----------------------------------------------------------------*        
022000 3100-SORT-TABLE                 SECTION.                                 
022100*----------------------------------------------------------------*        
022200     PERFORM 3110-SORT-OUTER-PASS                                         
022300             VARYING WRK-SORT-I FROM 2 BY 1                               
022400             UNTIL WRK-SORT-I GREATER WRK-TTFR-COUNT.                     
022500*----------------------------------------------------------------*        
022600 3100-99-EXIT.                   EXIT.                                    
022700*----------------------------------------------------------------*        
022800*----------------------------------------------------------------*        
022900 3110-SORT-OUTER-PASS            SECTION.                                 
023000*----------------------------------------------------------------*        
023100     MOVE WRK-TTFR-TABLE (WRK-SORT-I)                                     
023200                                 TO WRK-SORT-KEY.                         
023300     MOVE WRK-SORT-I             TO WRK-SORT-J.                           
023400                                                                          
023500     PERFORM 3120-SORT-INNER-PASS                                         
023600             UNTIL WRK-SORT-J LESS 2                                      
023700                OR WRK-TTFR-TABLE (WRK-SORT-J - 1)                        
023800                                 NOT GREATER WRK-SORT-KEY.                
023900                                                                          
024000     MOVE WRK-SORT-KEY           TO WRK-TTFR-TABLE (WRK-SORT-J).          
024100*----------------------------------------------------------------*        
024200 3110-99-EXIT.                   EXIT.                                    
024300*----------------------------------------------------------------*        
024400*----------------------------------------------------------------*        
024500 3120-SORT-INNER-PASS            SECTION.                                 
024600*----------------------------------------------------------------*        
024700     MOVE WRK-TTFR-TABLE (WRK-SORT-J - 1)                                 
024800                                 TO WRK-TTFR-TABLE (WRK-SORT-J).          
024900     SUBTRACT 1                  FROM WRK-SORT-J.                         
025000*----------------------------------------------------------------*        
025100 3120-99-EXIT.                   EXIT.                                    
025200*----------------------------------------------------------------*        
025300*----------------------------------------------------------------*        
025400 3200-COMPUTE-AVERAGE            SECTION.                                 
025500*----------------------------------------------------------------*        
025600     MOVE ZEROS                  TO WRK-SUM-NUMVIEW.                      
025700                                                                          
025800     PERFORM 3210-ADD-ONE-VALUE                                           
025900             VARYING WRK-SORT-I FROM 1 BY 1                               
026000             UNTIL WRK-SORT-I GREATER WRK-TTFR-COUNT.                     
026100                                                                          
026200     COMPUTE WRK-AVG-RAW = WRK-SUM-NUMVIEW / WRK-TTFR-COUNT.              
026300     MOVE WRK-AVG-RAW            TO WRK-AVG-RAW-DISPLAY.                  
026400     COMPUTE WRK-STATS-AVG ROUNDED = WRK-AVG-RAW.                         
026500*----------------------------------------------------------------*        
026600 3200-99-EXIT.                   EXIT.                                    
026700*----------------------------------------------------------------*        
026800*----------------------------------------------------------------*        
026900 3210-ADD-ONE-VALUE              SECTION.                                 
027000*----------------------------------------------------------------*        
027100     ADD WRK-TTFR-TABLE (WRK-SORT-I) TO WRK-SUM-NUMVIEW.                  
027200*----------------------------------------------------------------*        
027300 3210-99-EXIT.                   EXIT.                                    
027400*----------------------------------------------------------------*        
027500*----------------------------------------------------------------*        
027600 3300-COMPUTE-MEDIAN             SECTION.                                 
027700*----------------------------------------------------------------*        
027800     DIVIDE WRK-TTFR-COUNT BY 2  GIVING WRK-MED-QUOT                      
027900                                 REMAINDER WRK-MED-REM.                   
028000                                                                          
028100     IF WRK-MED-REM              NOT EQUAL ZEROS                          
028200        COMPUTE WRK-MED-IDX = (WRK-TTFR-COUNT + 1) / 2                    
028300        MOVE WRK-TTFR-TABLE (WRK-MED-IDX) TO WRK-MED-RAW                  
028400     ELSE                                                                 
028500        COMPUTE WRK-MED-IDX  = WRK-TTFR-COUNT / 2                         
028600        COMPUTE WRK-MED-IDX2 = WRK-MED-IDX + 1                            
028700        COMPUTE WRK-MED-RAW  =                                            
028800                (WRK-TTFR-TABLE (WRK-MED-IDX)                             
028900               + WRK-TTFR-TABLE (WRK-MED-IDX2)) / 2                       
029000     END-IF.                                                              
029100                                                                          
029200     COMPUTE WRK-STATS-MED ROUNDED = WRK-MED-RAW.                         
029300*----------------------------------------------------------------*        
029400 3300-99-EXIT.                   EXIT.                                    
029500*----------------------------------------------------------------*        
029600*----------------------------------------------------------------*        
029700 3400-COMPUTE-90TH-PERCENTILE    SECTION.                                 
029800*----------------------------------------------------------------*        
029900     COMPUTE WRK-PCT-R = 1 + 0.90 * (WRK-TTFR-COUNT - 1).                 
030000     MOVE WRK-PCT-R              TO WRK-PCT-R-DISPLAY.                    
030100     COMPUTE WRK-PCT-K = WRK-PCT-R.                                       
030200     COMPUTE WRK-PCT-F = WRK-PCT-R - WRK-PCT-K.                           
030300                                                                          
030400     IF WRK-PCT-K                GREATER EQUAL WRK-TTFR-COUNT             
030500        MOVE WRK-TTFR-TABLE (WRK-TTFR-COUNT) TO WRK-PCT-RAW               
030600     ELSE                                                                 
030700        COMPUTE WRK-PCT-RAW =                                             
030800                WRK-TTFR-TABLE (WRK-PCT-K) + WRK-PCT-F *                  
030900                (WRK-TTFR-TABLE (WRK-PCT-K + 1)                           
031000               - WRK-TTFR-TABLE (WRK-PCT-K))                              
031100     END-IF.                                                              
031200                                                                          
031300     COMPUTE WRK-STATS-90P ROUNDED = WRK-PCT-RAW.                         
031400*----------------------------------------------------------------*        
031500 3400-99-EXIT.                   EXIT.                                    
031600*----------------------------------------------------------------*        
031700*----------------------------------------------------------------*        
031800 9000-GET-DATE-TIME              SECTION.                                 
031900*----------------------------------------------------------------*        
032000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
032100     MOVE YY                     TO YYYY-FORMATTED.                       
032200     MOVE MM                     TO MM-FORMATTED.                         
032300     MOVE DD                     TO DD-FORMATTED.                         
032400     ADD  2000                   TO YYYY-FORMATTED.                       
032500                                                                          
032600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
032700     MOVE HOUR                   TO HOUR-FORMATTED.                       
032800     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
032900     MOVE SECOND                 TO SECOND-FORMATTED.                     
033000*----------------------------------------------------------------*        
033100 9000-99-EXIT.                   EXIT.                                    
033200*----------------------------------------------------------------*        
033300*----------------------------------------------------------------*        
033400 9999-CALL-ABEND-PGM             SECTION.                                 
033500*----------------------------------------------------------------*        
033600     PERFORM 9000-GET-DATE-TIME.                                          
033700     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
033800     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
033900     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
034000*----------------------------------------------------------------*        
034100 9999-99-EXIT.                   EXIT.                                    
034200*----------------------------------------------------------------*        
