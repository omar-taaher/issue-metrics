000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     SVMT0001.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   SERVICE DESK METRICS - OPERATIONS RESEARCH.              
000800 DATE-WRITTEN.   11/07/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001500*----------------------------------------------------------------*        
001600*    PROGRAM-ID..: SVMT0001.                                     *        
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001900*    DATE........: 11/07/1994                                    *        
002000*----------------------------------------------------------------*        
002100*    PROJECT.....: SERVICE DESK METRICS PROJECT - SVCMET         *        
002200*----------------------------------------------------------------*        
002300*    GOAL........: NIGHTLY BATCH DRIVER FOR THE SERVICE-DESK     *        
002400*                  METRICS RUN.  READS THE CONFIGURATION RECORD, *        
002500*                  THEN THE WORK-ITEM EXTRACT AND ITS RESPONSE   *        
002600*                  EVENTS, COMPUTES TIME-TO-FIRST-RESPONSE/TO-   *        
002700*                  CLOSE/TO-ANSWER PER ITEM, WRITES THE METRICS  *        
002800*                  FILE AND THE PRINTED SUMMARY REPORT.          *        
002900*----------------------------------------------------------------*        
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003100*                   CONFIGIN          76         SVMT01          *        
003200*                   ITEMSIN          110         SVMT02          *        
003300*                   RESPSIN           36         SVMT03          *        
003400*                   METRICOUT         77         SVMT04          *        
003500*                   REPRTOUT         132         SVMT05          *        
003600*----------------------------------------------------------------*        
003700*    TABLE DB2...:  NONE.                                        *        
003800*                                                                *        
003900*----------------------------------------------------------------*        
004000*  CHANGE LOG                                                    *        
004100*----------------------------------------------------------------*        
004200* 1994-07-11 RMM  0118  ORIGINAL VERSION - REPLACES THE RETIRED  *        
004300*                       CUSTMREG CSRG0001 MATCH/MERGE STEP.  THE *        
004400*                       SVCMET PROJECT HAS NO KEYED MASTER FILE; *        
004500*                       THIS DRIVER IS A SINGLE SEQUENTIAL PASS. *        
004600* 1996-02-09 TCF  0151  RESPONSE TABLE RAISED FROM 10 TO 20      *        
004700*                       ENTRIES TO MATCH THE LARGER ITEMS SEEN   *        
004800*                       ON THE PULL-REQUEST EXTRACT.             *        
004900* 1998-11-09 JKP  0204  Y2K REVIEW - ALL TIMESTAMPS ON THE       *        
005000*                       EXTRACT ARE FULL 4-DIGIT-YEAR 9(14)      *        
005100*                       VALUES.  NO CHANGE MADE.                 *        
005200* 2001-03-14 LMC  0233  ADDED THE "NO FIRST-RESPONSE DATA" LINE  *        
005300*                       WHEN NO ITEM IN THE RUN HAD A TTFR.      *        
005400* 2006-01-17 DAO  0301  TIME-TO-CLOSE AND TIME-TO-ANSWER NOW GO  *        
005500*                       THROUGH SVMT0002 FUNCTION 'C' INSTEAD OF *        
005600*                       A LOCAL CALENDAR SUBTRACTION - AVOIDS A  *        
005700*                       SECOND COPY OF THE JULIAN-DAY FORMULA.   *        
005800* 2007-05-21 DAO  0336  ADDED 7100-VERIFY-RESPONSE-PARENT, CALLED*        
005900*                       FROM 2210-READ-ONE-RESPONSE, TO ABEND IF *        
006000*                       A RESPONSES-FILE RECORD'S ITEM-ID DOES   *        
006100*                       NOT MATCH THE ITEM CURRENTLY BEING READ -*        
006200*                       CATCHES THE TWO EXTRACTS FALLING OUT OF  *        
006300*                       STEP WITH ONE ANOTHER.                   *        
006400* 2007-05-21 DAO  0338  2100-READ-ITEM AND 2200-READ-RESPONSES   *        
006500*                       NO LONGER GO TO THE EXIT PARAGRAPH ON A  *        
006600*                       SKIP CONDITION - REWRITTEN AS STRAIGHT   *        
006700*                       FALL-THROUGH, MATCHING HOUSE STYLE.      *        
006800*----------------------------------------------------------------*        
006900*================================================================*        
007000*           E N V I R O N M E N T      D I V I S I O N           *        
007100*================================================================*        
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT CONFIG-FILE          ASSIGN TO CONFIGIN                       
008000            ORGANIZATION IS LINE SEQUENTIAL                               
008100            FILE STATUS IS WRK-FS-CONFIG.                                 
008200                                                                          
008300     SELECT ITEMS-FILE           ASSIGN TO ITEMSIN                        
008400            ORGANIZATION IS LINE SEQUENTIAL                               
008500            FILE STATUS IS WRK-FS-ITEMS.                                  
008600                                                                          
008700     SELECT RESPONSES-FILE       ASSIGN TO RESPSIN                        
008800            ORGANIZATION IS LINE SEQUENTIAL                               
008900            FILE STATUS IS WRK-FS-RESPS.                                  
009000                                                                          
009100     SELECT METRICS-FILE         ASSIGN TO METRICOUT                      
009200            ORGANIZATION IS LINE SEQUENTIAL                               
009300            FILE STATUS IS WRK-FS-METRICS.                                
009400                                                                          
009500     SELECT REPORT-FILE          ASSIGN TO REPRTOUT                       
009600            ORGANIZATION IS LINE SEQUENTIAL                               
009700            FILE STATUS IS WRK-FS-REPORT.                                 
009800                                                                          
009900*================================================================*        
010000*                  D A T A      D I V I S I O N                  *        
010100*================================================================*        
010200 DATA DIVISION.                                                           
010300 FILE SECTION.                                                            
010400*                                                                         
010500 FD  CONFIG-FILE                                                          
010600     LABEL RECORDS ARE STANDARD                                           
010700     RECORD CONTAINS 76 CHARACTERS.                                       
010800 01  FD-CONFIG-RECORD.                                                    
010900     COPY 'SVMT01'.                                                       
011000                                                                          
011100 FD  ITEMS-FILE                                                           
011200     LABEL RECORDS ARE STANDARD                                           
011300     RECORD CONTAINS 110 CHARACTERS.                                      
011400 01  FD-ITEMS-RECORD.                                                     
011500     COPY 'SVMT02'.                                                       
011600                                                                          
011700 FD  RESPONSES-FILE                                                       
011800     LABEL RECORDS ARE STANDARD                                           
011900     RECORD CONTAINS 36 CHARACTERS.                                       
012000 01  FD-RESPONSES-RECORD.                                                 
012100     COPY 'SVMT03'.                                                       
012200                                                                          
012300 FD  METRICS-FILE                                                         
012400     LABEL RECORDS ARE STANDARD                                           
012500     RECORD CONTAINS 77 CHARACTERS.                                       
012600 01  FD-METRICS-RECORD.                                                   
012700     COPY 'SVMT04'.                                                       
012800                                                                          
012900 FD  REPORT-FILE                                                          
013000     LABEL RECORDS ARE STANDARD                                           
013100     RECORD CONTAINS 132 CHARACTERS.                                      
013200 01  FD-REPORT-RECORD.                                                    
013300     COPY 'SVMT05'.                                                       
013400                                                                          
013500*----------------------------------------------------------------*        
013600*                  WORKING-STORAGE SECTION                       *        
013700*----------------------------------------------------------------*        
013800 WORKING-STORAGE SECTION.                                                 
013900                                                                          
014000 01  WRK-WHEN-COPILED.                                                    
014100     03  MM-COMPILED             PIC X(02) VALUE SPACES.                  
014200     03  FILLER                  PIC X(01) VALUE '/'.                     
014300     03  DD-COMPILED             PIC X(02) VALUE SPACES.                  
014400     03  FILLER                  PIC X(01) VALUE '/'.                     
014500     03  YY-COMPILED             PIC X(02) VALUE SPACES.                  
014600                                                                          
014700 01  WRK-FS-CONFIG               PIC X(02) VALUE SPACES.                  
014800 01  WRK-FS-ITEMS                PIC X(02) VALUE SPACES.                  
014900 01  WRK-FS-RESPS                PIC X(02) VALUE SPACES.                  
015000 01  WRK-FS-METRICS              PIC X(02) VALUE SPACES.                  
015100 01  WRK-FS-REPORT               PIC X(02) VALUE SPACES.                  
015200                                                                          
015300 01  WRK-ITEMS-EOF               PIC X(01) VALUE 'N'.                     
015400                                                                          
015500 01  WRK-NUM-OPEN                PIC 9(04) COMP VALUE ZEROS.              
015600 01  WRK-NUM-CLOSED              PIC 9(04) COMP VALUE ZEROS.              
015700                                                                          
015800 01  WRK-RESP-IDX                PIC 9(02) COMP.                          
015900 01  WRK-IGNORE-IDX              PIC 9(01) COMP.                          
016000 01  WRK-IGNORE-MATCH-SW         PIC X(01) VALUE 'N'.                     
016100                                                                          
016200*ONE COMPUTED METRIC PER ITEM, BEFORE IT IS FANNED OUT TO THE    *        
016300*METRICS-FILE RECORD AND THE REPORT DETAIL LINE - MINUS ONE      *        
016400*MEANS ABSENT (NOT MEASURED, OR HIDDEN BY A CFG-HIDE SWITCH).    *        
016500 01  WRK-METRIC-TTFR             PIC S9(09) COMP VALUE -1.                
016600 01  WRK-METRIC-TTC              PIC S9(09) COMP VALUE -1.                
016700 01  WRK-METRIC-TTA              PIC S9(09) COMP VALUE -1.                
016800                                                                          
016900*PARAMETER BLOCK FOR THE BUSINESS-DURATION / CALENDAR-DIFFERENCE *        
017000*SUBPROGRAM (FUNCTION 'V' AT STARTUP, 'C' FOR TTC AND TTA).      *        
017100 01  WRK-BUSDUR-PARMS.                                                    
017200     03  WRK-BD-FUNCTION         PIC X(01).                               
017300     03  WRK-BD-START-TS         PIC 9(14).                               
017400     03  WRK-BD-END-TS           PIC 9(14).                               
017500     03  WRK-BD-WORKDAY-START    PIC 9(02).                               
017600     03  WRK-BD-WORKDAY-END      PIC 9(02).                               
017700     03  WRK-BD-WEEKEND-DAYS     PIC X(07).                               
017800     03  WRK-BD-RESULT-SECONDS   PIC S9(09).                              
017900     03  WRK-BD-RETURN-CODE      PIC 9(02).                               
018000     03  WRK-BD-ERROR-MESSAGE    PIC X(60).                               
018100     03  FILLER                  PIC X(05).                               
018200                                                                          
018300*PARAMETER BLOCK FOR THE TIME-TO-FIRST-RESPONSE SUBPROGRAM - THE *        
018400*RESPONSE TABLE IS FILLED DIRECTLY BY 2210-READ-ONE-RESPONSE.    *        
018500 01  WRK-TTFR-PARMS.                                                      
018600     03  WRK-TTFR-READY-TS       PIC 9(14).                               
018700     03  WRK-TTFR-CREATED-TS     PIC 9(14).                               
018800     03  WRK-TTFR-AUTHOR         PIC X(12).                               
018900     03  WRK-TTFR-WORKDAY-START  PIC 9(02).                               
019000     03  WRK-TTFR-WORKDAY-END    PIC 9(02).                               
019100     03  WRK-TTFR-WEEKEND-DAYS   PIC X(07).                               
019200     03  WRK-TTFR-IGNORE-USERS   PIC X(60).                               
019300     03  WRK-TTFR-IGNORE-TABLE REDEFINES WRK-TTFR-IGNORE-USERS.           
019400         05  WRK-TTFR-IGNORE-ENTRY PIC X(12) OCCURS 5 TIMES.              
019500     03  WRK-TTFR-RESP-COUNT     PIC 9(02).                               
019600     03  WRK-TTFR-RESP-TABLE     OCCURS 20 TIMES.                         
019700         05  WRK-TTFR-RESP-KIND    PIC X(01).                             
019800         05  WRK-TTFR-RESP-USER    PIC X(12).                             
019900         05  WRK-TTFR-RESP-USRTYP  PIC X(01).                             
020000         05  WRK-TTFR-RESP-CREATED PIC 9(14).                             
020100     03  WRK-TTFR-RESULT-SECONDS PIC S9(09).                              
020200     03  WRK-TTFR-PRESENT-SW     PIC X(01).                               
020300                                                                          
020400*PARAMETER BLOCK FOR THE RESPONSE-TIME STATISTICS SUBPROGRAM.    *        
020500 01  WRK-STATS-PARMS.                                                     
020600     03  WRK-STATS-FUNCTION      PIC X(01).                               
020700     03  WRK-STATS-TTFR-VALUE    PIC S9(09).                              
020800     03  WRK-STATS-PRESENT-SW    PIC X(01).                               
020900     03  WRK-STATS-AVG           PIC S9(09).                              
021000     03  WRK-STATS-MED           PIC S9(09).                              
021100     03  WRK-STATS-90P           PIC S9(09).                              
021200                                                                          
021300 01  WRK-ERROR-LOG.                                                       
021400     03  WRK-PROGRAM             PIC X(08) VALUE                          
021500                                             'SVMT0001'  .                
021600     03  WRK-ERROR-MSG           PIC X(60) VALUE SPACES.                  
021700     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.                  
021800     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.                  
021900     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.                  
022000                                                                          
022100 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
022200                                             'ABENDPGM'  .                
022300 77  WRK-BUSDUR-PGM              PIC X(08) VALUE                          
022400                                             'SVMT0002'  .                
022500 77  WRK-TTFR-PGM                PIC X(08) VALUE                          
022600                                             'SVMT0003'  .                
022700 77  WRK-STATS-PGM               PIC X(08) VALUE                          
022800                                             'SVMT0004'  .                
022900                                                                          
023000 01  WRK-SYSTEM-DATE.                                                     
023100     03  YY                      PIC 9(02) VALUE ZEROS.                   
023200     03  MM                      PIC 9(02) VALUE ZEROS.                   
023300     03  DD                      PIC 9(02) VALUE ZEROS.                   
023400 01  WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE                        
023500                                 PIC 9(06).                               
023600 01  WRK-DATE-FORMATTED.                                                  
023700     03  DD-FORMATTED            PIC 9(02) VALUE ZEROS.                   
023800     03  FILLER                  PIC X(01) VALUE '-'.                     
023900     03  MM-FORMATTED            PIC 9(02) VALUE ZEROS.                   
024000     03  FILLER                  PIC X(01) VALUE '-'.                     
024100     03  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.                   
024200 01  WRK-SYSTEM-TIME.                                                     
024300     03  HOUR                    PIC 9(02) VALUE ZEROS.                   
024400     03  MINUTE                  PIC 9(02) VALUE ZEROS.                   
024500     03  SECOND                  PIC 9(02) VALUE ZEROS.                   
024600     03  HUNDREDTH               PIC 9(02) VALUE ZEROS.                   
024700 01  WRK-SYSTEM-TIME-NUM REDEFINES WRK-SYSTEM-TIME                        
024800                                 PIC 9(08).                               
024900 01  WRK-TIME-FORMATTED.                                                  
025000     03  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.                   
025100     03  FILLER                  PIC X(01) VALUE ':'.                     
025200     03  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.                   
025300     03  FILLER                  PIC X(01) VALUE ':'.                     
025400     03  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.                   
025500*================================================================*        
025600 PROCEDURE                       DIVISION.                                
025700*================================================================*        
025800*----------------------------------------------------------------*        
025900 0000-MAIN-PROCESS               SECTION.                                 
026000*----------------------------------------------------------------*        
026100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.                     
026200                                                                          
026300     PERFORM 1000-INITIALIZE.                                             
026400                                                                          
026500     PERFORM 2000-PROCESS-ITEM                                            
026600             UNTIL WRK-ITEMS-EOF EQUAL 'Y'.                               
026700                                                                          
026800     PERFORM 3000-FINALIZE.                                               
026900                                                                          
027000     STOP RUN.                                                            
027100*----------------------------------------------------------------*        
027200 0000-99-EXIT.                   EXIT.                                    
027300*----------------------------------------------------------------*        
027400*----------------------------------------------------------------*        
027500 1000-INITIALIZE                 SECTION.                                 
027600*----------------------------------------------------------------*        
027700     OPEN INPUT  CONFIG-FILE.                                             
027800     PERFORM 8100-TEST-FS-CONFIG.                                         
027900                                                                          
028000     OPEN INPUT  ITEMS-FILE.                                              
028100     PERFORM 8200-TEST-FS-ITEMS.                                          
028200                                                                          
028300     OPEN INPUT  RESPONSES-FILE.                                          
028400     PERFORM 8300-TEST-FS-RESPS.                                          
028500                                                                          
028600     OPEN OUTPUT METRICS-FILE.                                            
028700     PERFORM 8400-TEST-FS-METRICS.                                        
028800                                                                          
028900     OPEN OUTPUT REPORT-FILE.                                             
029000     PERFORM 8500-TEST-FS-REPORT.                                         
029100                                                                          
029200     READ CONFIG-FILE                                                     
029300         AT END                                                           
029400             MOVE 'CONFIG-FILE CONTAINS NO RECORDS'                       
029500                                 TO WRK-ERROR-MSG                         
029600             PERFORM 9999-CALL-ABEND-PGM                                  
029700     END-READ.                                                            
029800     PERFORM 8100-TEST-FS-CONFIG.                                         
029900                                                                          
030000     PERFORM 1100-VALIDATE-CONFIGURATION.                                 
030100     PERFORM 1200-WRITE-TITLE-LINE.                                       
030200     PERFORM 2100-READ-ITEM.                                              
030300*----------------------------------------------------------------*        
030400 1000-99-EXIT.                   EXIT.                                    
030500*----------------------------------------------------------------*        
030600*----------------------------------------------------------------*        
030700 1100-VALIDATE-CONFIGURATION     SECTION.                                 
030800*----------------------------------------------------------------*        
030900     MOVE 'V'                    TO WRK-BD-FUNCTION.                      
031000     MOVE SVMT01-WORKDAY-START   TO WRK-BD-WORKDAY-START.                 
031100     MOVE SVMT01-WORKDAY-END     TO WRK-BD-WORKDAY-END.                   
031200                                                                          
031300     CALL WRK-BUSDUR-PGM         USING WRK-BUSDUR-PARMS.                  
031400                                                                          
031500     IF WRK-BD-RETURN-CODE       NOT EQUAL ZEROS                          
031600        MOVE WRK-BD-ERROR-MESSAGE TO WRK-ERROR-MSG                        
031700        PERFORM 9999-CALL-ABEND-PGM                                       
031800     END-IF.                                                              
031900*----------------------------------------------------------------*        
032000 1100-99-EXIT.                   EXIT.                                    
032100*----------------------------------------------------------------*        
032200*----------------------------------------------------------------*        
032300 1200-WRITE-TITLE-LINE           SECTION.                                 
032400*----------------------------------------------------------------*        
032500     MOVE SPACES                 TO FD-REPORT-RECORD.                     
032600     MOVE 'ISSUE METRICS REPORT' TO SVMT05-TTL-TEXT.                      
032700                                                                          
032800     WRITE FD-REPORT-RECORD.                                              
032900     PERFORM 8500-TEST-FS-REPORT.                                         
033000*----------------------------------------------------------------*        
033100 1200-99-EXIT.                   EXIT.                                    
033200*----------------------------------------------------------------*        
033300*----------------------------------------------------------------*        
033400 2000-PROCESS-ITEM               SECTION.                                 
033500*----------------------------------------------------------------*        
033600     PERFORM 2200-READ-RESPONSES.                                         
033700     PERFORM 2300-CHECK-IGNORE-AUTHOR.                                    
033800                                                                          
033900     IF WRK-IGNORE-MATCH-SW      NOT EQUAL 'Y'                            
034000        PERFORM 2400-COUNT-ITEM                                           
034100        PERFORM 2500-COMPUTE-TTFR                                         
034200        PERFORM 2600-COMPUTE-TTC                                          
034300        PERFORM 2700-COMPUTE-TTA                                          
034400        PERFORM 2800-WRITE-METRICS-RECORD                                 
034500        PERFORM 2850-WRITE-REPORT-DETAIL                                  
034600        PERFORM 2900-ACCUMULATE-STATS                                     
034700     END-IF.                                                              
034800                                                                          
034900     PERFORM 2100-READ-ITEM.                                              
035000*----------------------------------------------------------------*        
035100 2000-99-EXIT.                   EXIT.                                    
035200*----------------------------------------------------------------*        
035300*----------------------------------------------------------------*        
035400 2100-READ-ITEM                  SECTION.                         DAO0338 
035500*----------------------------------------------------------------*        
035600     READ ITEMS-FILE.                                                     
035700                                                                          
035800     PERFORM 8200-TEST-FS-ITEMS.                                          
035900                                                                          
036000     IF WRK-FS-ITEMS             EQUAL '10'                               
036100        MOVE 'Y'                 TO WRK-ITEMS-EOF                         
036200     END-IF.                                                              
036300*----------------------------------------------------------------*        
036400 2100-99-EXIT.                   EXIT.                                    
036500*----------------------------------------------------------------*        
036600*----------------------------------------------------------------*        
036700 2200-READ-RESPONSES             SECTION.                         DAO0338 
036800*----------------------------------------------------------------*        
036900     IF SVMT02-RESPONSE-COUNT    NOT EQUAL ZEROS                          
037000        PERFORM 2210-READ-ONE-RESPONSE                                    
037100             VARYING WRK-RESP-IDX FROM 1 BY 1                             
037200             UNTIL WRK-RESP-IDX GREATER SVMT02-RESPONSE-COUNT             
037300     END-IF.                                                              
037400*----------------------------------------------------------------*        
037500 2200-99-EXIT.                   EXIT.                                    
037600*----------------------------------------------------------------*        
037700*----------------------------------------------------------------*        
037800 2210-READ-ONE-RESPONSE          SECTION.                                 
037900*----------------------------------------------------------------*        
038000     READ RESPONSES-FILE                                                  
038100         AT END                                                           
038200             MOVE 'RESPONSES-FILE RAN OUT BEFORE RESPONSE-COUNT'          
038300                                     TO WRK-ERROR-MSG                     
038400             PERFORM 9999-CALL-ABEND-PGM                                  
038500     END-READ.                                                            
038600                                                                          
038700     PERFORM 8300-TEST-FS-RESPS.                                          
038800                                                                          
038900     PERFORM 7100-VERIFY-RESPONSE-PARENT.                         DAO0336 
039000                                                                          
039100     MOVE SVMT03-KIND            TO                                       
039200             WRK-TTFR-RESP-KIND (WRK-RESP-IDX).                           
039300     MOVE SVMT03-USER            TO                                       
039400             WRK-TTFR-RESP-USER (WRK-RESP-IDX).                           
039500     MOVE SVMT03-USER-TYPE       TO                                       
039600             WRK-TTFR-RESP-USRTYP (WRK-RESP-IDX).                         
039700     MOVE SVMT03-CREATED-TS      TO                                       
039800             WRK-TTFR-RESP-CREATED (WRK-RESP-IDX).                        
039900*----------------------------------------------------------------*        
040000 2210-99-EXIT.                   EXIT.                                    
040100*----------------------------------------------------------------*        
040200*----------------------------------------------------------------*        
040300 2300-CHECK-IGNORE-AUTHOR        SECTION.                                 
040400*----------------------------------------------------------------*        
040500     MOVE 'N'                    TO WRK-IGNORE-MATCH-SW.                  
040600                                                                          
040700     PERFORM 2310-CHECK-ONE-IGNORE-USER                                   
040800             VARYING WRK-IGNORE-IDX FROM 1 BY 1                           
040900             UNTIL WRK-IGNORE-IDX GREATER 5                               
041000                OR WRK-IGNORE-MATCH-SW EQUAL 'Y'.                         
041100*----------------------------------------------------------------*        
041200 2300-99-EXIT.                   EXIT.                                    
041300*----------------------------------------------------------------*        
041400*----------------------------------------------------------------*        
041500 2310-CHECK-ONE-IGNORE-USER      SECTION.                                 
041600*----------------------------------------------------------------*        
041700     IF SVMT01-IGNORE-USER (WRK-IGNORE-IDX) NOT EQUAL SPACES              
041800        AND SVMT01-IGNORE-USER (WRK-IGNORE-IDX)                           
041900            EQUAL SVMT02-ITEM-AUTHOR                                      
042000        MOVE 'Y'                 TO WRK-IGNORE-MATCH-SW                   
042100     END-IF.                                                              
042200*----------------------------------------------------------------*        
042300 2310-99-EXIT.                   EXIT.                                    
042400*----------------------------------------------------------------*        
042500*----------------------------------------------------------------*        
042600 2400-COUNT-ITEM                 SECTION.                                 
042700*----------------------------------------------------------------*        
042800     IF SVMT02-ITEM-STATE        EQUAL 'O'                                
042900        ADD 1                    TO WRK-NUM-OPEN                          
043000     ELSE                                                                 
043100        ADD 1                    TO WRK-NUM-CLOSED                        
043200     END-IF.                                                              
043300*----------------------------------------------------------------*        
043400 2400-99-EXIT.                   EXIT.                                    
043500*----------------------------------------------------------------*        
043600*----------------------------------------------------------------*        
043700 2500-COMPUTE-TTFR                SECTION.                                
043800*----------------------------------------------------------------*        
043900     IF SVMT01-HIDE-TTFR         EQUAL 'Y'                                
044000        MOVE -1                  TO WRK-METRIC-TTFR                       
044100     ELSE                                                                 
044200        MOVE SVMT02-READY-TS     TO WRK-TTFR-READY-TS                     
044300        MOVE SVMT02-CREATED-TS   TO WRK-TTFR-CREATED-TS                   
044400        MOVE SVMT02-ITEM-AUTHOR  TO WRK-TTFR-AUTHOR                       
044500        MOVE SVMT01-WORKDAY-START TO WRK-TTFR-WORKDAY-START               
044600        MOVE SVMT01-WORKDAY-END  TO WRK-TTFR-WORKDAY-END                  
044700        MOVE SVMT01-WEEKEND-DAYS TO WRK-TTFR-WEEKEND-DAYS                 
044800        MOVE SVMT01-IGNORE-USERS TO WRK-TTFR-IGNORE-USERS                 
044900        MOVE SVMT02-RESPONSE-COUNT TO WRK-TTFR-RESP-COUNT                 
045000                                                                          
045100        CALL WRK-TTFR-PGM        USING WRK-TTFR-PARMS                     
045200                                                                          
045300        IF WRK-TTFR-PRESENT-SW   EQUAL 'Y'                                
045400           MOVE WRK-TTFR-RESULT-SECONDS TO WRK-METRIC-TTFR                
045500        ELSE                                                              
045600           MOVE -1               TO WRK-METRIC-TTFR                       
045700        END-IF                                                            
045800     END-IF.                                                              
045900*----------------------------------------------------------------*        
046000 2500-99-EXIT.                   EXIT.                                    
046100*----------------------------------------------------------------*        
046200*----------------------------------------------------------------*        
046300 2600-COMPUTE-TTC                SECTION.                                 
046400*----------------------------------------------------------------*        
046500     IF SVMT02-CLOSED-TS         NOT EQUAL ZEROS                          
046600        AND SVMT01-HIDE-TTC      NOT EQUAL 'Y'                            
046700        MOVE 'C'                 TO WRK-BD-FUNCTION                       
046800        MOVE SVMT02-CREATED-TS   TO WRK-BD-START-TS                       
046900        MOVE SVMT02-CLOSED-TS    TO WRK-BD-END-TS                         
047000        CALL WRK-BUSDUR-PGM      USING WRK-BUSDUR-PARMS                   
047100        MOVE WRK-BD-RESULT-SECONDS TO WRK-METRIC-TTC                      
047200     ELSE                                                                 
047300        MOVE -1                  TO WRK-METRIC-TTC                        
047400     END-IF.                                                              
047500*----------------------------------------------------------------*        
047600 2600-99-EXIT.                   EXIT.                                    
047700*----------------------------------------------------------------*        
047800*----------------------------------------------------------------*        
047900 2700-COMPUTE-TTA                SECTION.                                 
048000*----------------------------------------------------------------*        
048100     IF SVMT02-ANSWER-TS         NOT EQUAL ZEROS                          
048200        AND SVMT01-HIDE-TTA      NOT EQUAL 'Y'                            
048300        MOVE 'C'                 TO WRK-BD-FUNCTION                       
048400        MOVE SVMT02-CREATED-TS   TO WRK-BD-START-TS                       
048500        MOVE SVMT02-ANSWER-TS    TO WRK-BD-END-TS                         
048600        CALL WRK-BUSDUR-PGM      USING WRK-BUSDUR-PARMS                   
048700        MOVE WRK-BD-RESULT-SECONDS TO WRK-METRIC-TTA                      
048800     ELSE                                                                 
048900        MOVE -1                  TO WRK-METRIC-TTA                        
049000     END-IF.                                                              
049100*----------------------------------------------------------------*        
049200 2700-99-EXIT.                   EXIT.                                    
049300*----------------------------------------------------------------*        
049400*----------------------------------------------------------------*        
049500 2800-WRITE-METRICS-RECORD       SECTION.                                 
049600*----------------------------------------------------------------*        
049700     MOVE SVMT02-ITEM-ID         TO SVMT04-ITEM-ID.                       
049800     MOVE SVMT02-ITEM-TITLE      TO SVMT04-ITEM-TITLE.                    
049900     MOVE SVMT02-ITEM-AUTHOR     TO SVMT04-AUTHOR.                        
050000     MOVE WRK-METRIC-TTFR        TO SVMT04-TTFR-SECONDS.                  
050100     MOVE WRK-METRIC-TTC         TO SVMT04-TTC-SECONDS.                   
050200     MOVE WRK-METRIC-TTA         TO SVMT04-TTA-SECONDS.                   
050300                                                                          
050400     WRITE FD-METRICS-RECORD.                                             
050500     PERFORM 8400-TEST-FS-METRICS.                                        
050600*----------------------------------------------------------------*        
050700 2800-99-EXIT.                   EXIT.                                    
050800*----------------------------------------------------------------*        
050900*----------------------------------------------------------------*        
051000 2850-WRITE-REPORT-DETAIL        SECTION.                                 
051100*----------------------------------------------------------------*        
051200     MOVE SPACES                 TO FD-REPORT-RECORD.                     
051300     MOVE SVMT02-ITEM-ID         TO SVMT05-DTL-ITEM-ID.                   
051400     MOVE SVMT02-ITEM-TITLE      TO SVMT05-DTL-TITLE.                     
051500     MOVE SVMT02-ITEM-AUTHOR     TO SVMT05-DTL-AUTHOR.                    
051600                                                                          
051700     IF WRK-METRIC-TTFR          NOT EQUAL -1                             
051800        MOVE WRK-METRIC-TTFR     TO SVMT05-DTL-TTFR                       
051900     END-IF.                                                              
052000                                                                          
052100     IF WRK-METRIC-TTC           NOT EQUAL -1                             
052200        MOVE WRK-METRIC-TTC      TO SVMT05-DTL-TTC                        
052300     END-IF.                                                              
052400                                                                          
052500     IF WRK-METRIC-TTA           NOT EQUAL -1                             
052600        MOVE WRK-METRIC-TTA      TO SVMT05-DTL-TTA                        
052700     END-IF.                                                              
052800                                                                          
052900     WRITE FD-REPORT-RECORD.                                              
053000     PERFORM 8500-TEST-FS-REPORT.                                         
053100*----------------------------------------------------------------*        
053200 2850-99-EXIT.                   EXIT.                                    
053300*----------------------------------------------------------------*        
053400*----------------------------------------------------------------*        
053500 2900-ACCUMULATE-STATS           SECTION.                                 
053600*----------------------------------------------------------------*        
053700     IF WRK-METRIC-TTFR          NOT EQUAL -1                             
053800        MOVE 'A'                 TO WRK-STATS-FUNCTION                    
053900        MOVE WRK-METRIC-TTFR     TO WRK-STATS-TTFR-VALUE                  
054000        CALL WRK-STATS-PGM       USING WRK-STATS-PARMS                    
054100     END-IF.                                                              
054200*----------------------------------------------------------------*        
054300 2900-99-EXIT.                   EXIT.                                    
054400*----------------------------------------------------------------*        
054500*----------------------------------------------------------------*        
054600 3000-FINALIZE                   SECTION.                                 
054700*----------------------------------------------------------------*        
054800     MOVE 'S'                    TO WRK-STATS-FUNCTION.                   
054900     CALL WRK-STATS-PGM          USING WRK-STATS-PARMS.                   
055000                                                                          
055100     PERFORM 3100-WRITE-SUMMARY-COUNTS.                                   
055200                                                                          
055300     IF WRK-STATS-PRESENT-SW     EQUAL 'Y'                                
055400        PERFORM 3200-WRITE-SUMMARY-STATS                                  
055500     ELSE                                                                 
055600        PERFORM 3300-WRITE-NO-DATA-LINE                                   
055700     END-IF.                                                              
055800                                                                          
055900     CLOSE CONFIG-FILE.                                                   
056000     PERFORM 8100-TEST-FS-CONFIG.                                         
056100     CLOSE ITEMS-FILE.                                                    
056200     PERFORM 8200-TEST-FS-ITEMS.                                          
056300     CLOSE RESPONSES-FILE.                                                
056400     PERFORM 8300-TEST-FS-RESPS.                                          
056500     CLOSE METRICS-FILE.                                                  
056600     PERFORM 8400-TEST-FS-METRICS.                                        
056700     CLOSE REPORT-FILE.                                                   
056800     PERFORM 8500-TEST-FS-REPORT.                                         
056900*----------------------------------------------------------------*        
057000 3000-99-EXIT.                   EXIT.                                    
057100*----------------------------------------------------------------*        
057200*----------------------------------------------------------------*        
057300 3100-WRITE-SUMMARY-COUNTS       SECTION.                                 
057400*----------------------------------------------------------------*        
057500     MOVE SPACES                 TO FD-REPORT-RECORD.                     
057600     MOVE 'ITEMS OPEN:'          TO SVMT05-SUM-LABEL-1.                   
057700     MOVE WRK-NUM-OPEN           TO SVMT05-SUM-OPEN.                      
057800     MOVE 'ITEMS CLOSED:'        TO SVMT05-SUM-LABEL-2.                   
057900     MOVE WRK-NUM-CLOSED         TO SVMT05-SUM-CLOSED.                    
058000                                                                          
058100     WRITE FD-REPORT-RECORD.                                              
058200     PERFORM 8500-TEST-FS-REPORT.                                         
058300*----------------------------------------------------------------*        
058400 3100-99-EXIT.                   EXIT.                                    
058500*----------------------------------------------------------------*        
058600*----------------------------------------------------------------*        
058700 3200-WRITE-SUMMARY-STATS        SECTION.                                 
058800*----------------------------------------------------------------*        
058900     MOVE SPACES                 TO FD-REPORT-RECORD.                     
059000     MOVE 'AVG TTFR:'            TO SVMT05-STA-LABEL-1.                   
059100     MOVE WRK-STATS-AVG          TO SVMT05-STA-AVG.                       
059200     MOVE 'MED TTFR:'            TO SVMT05-STA-LABEL-2.                   
059300     MOVE WRK-STATS-MED          TO SVMT05-STA-MED.                       
059400     MOVE '90P TTFR:'            TO SVMT05-STA-LABEL-3.                   
059500     MOVE WRK-STATS-90P          TO SVMT05-STA-90P.                       
059600                                                                          
059700     WRITE FD-REPORT-RECORD.                                              
059800     PERFORM 8500-TEST-FS-REPORT.                                         
059900*----------------------------------------------------------------*        
060000 3200-99-EXIT.                   EXIT.                                    
060100*----------------------------------------------------------------*        
060200*----------------------------------------------------------------*        
060300 3300-WRITE-NO-DATA-LINE         SECTION.                                 
060400*----------------------------------------------------------------*        
060500     MOVE SPACES                 TO FD-REPORT-RECORD.                     
060600     MOVE 'NO FIRST-RESPONSE DATA' TO SVMT05-NOD-TEXT.                    
060700                                                                          
060800     WRITE FD-REPORT-RECORD.                                              
060900     PERFORM 8500-TEST-FS-REPORT.                                         
061000*----------------------------------------------------------------*        
061100 3300-99-EXIT.                   EXIT.                                    
061200*----------------------------------------------------------------*        
061300*----------------------------------------------------------------*        
061400 7100-VERIFY-RESPONSE-PARENT     SECTION.                         DAO0336 
061500*----------------------------------------------------------------*        
061600     IF SVMT03-ITEM-ID           NOT EQUAL SVMT02-ITEM-ID         DAO0336 
061700        STRING 'ITEM-ID: ',SVMT03-ITEM-ID                                 
061800                                   DELIMITED BY SPACE                     
061900                                   INTO WRK-ERROR-CODE                    
062000        MOVE 'RESPONSES-FILE OUT OF STEP WITH ITEMS-FILE'                 
062100                                 TO WRK-ERROR-MSG                         
062200        PERFORM 9999-CALL-ABEND-PGM                                       
062300     END-IF.                                                              
062400*----------------------------------------------------------------*        
062500 7100-99-EXIT.                   EXIT.                                    
062600*----------------------------------------------------------------*        
062700*----------------------------------------------------------------*        
062800 8100-TEST-FS-CONFIG             SECTION.                                 
062900*----------------------------------------------------------------*        
063000     IF WRK-FS-CONFIG EQUAL '00' OR WRK-FS-CONFIG EQUAL '10'              
063100        CONTINUE                                                          
063200     ELSE                                                                 
063300        MOVE 'CONFIG-FILE I/O ERROR - SEE ERROR CODE'                     
063400                                 TO WRK-ERROR-MSG                         
063500        MOVE WRK-FS-CONFIG       TO WRK-ERROR-CODE                        
063600        PERFORM 9999-CALL-ABEND-PGM                                       
063700     END-IF.                                                              
063800*----------------------------------------------------------------*        
063900 8100-99-EXIT.                   EXIT.                                    
064000*----------------------------------------------------------------*        
064100*----------------------------------------------------------------*        
064200 8200-TEST-FS-ITEMS              SECTION.                                 
064300*----------------------------------------------------------------*        
064400     IF WRK-FS-ITEMS EQUAL '00' OR WRK-FS-ITEMS EQUAL '10'                
064500        CONTINUE                                                          
064600     ELSE                                                                 
064700        MOVE 'ITEMS-FILE I/O ERROR - SEE ERROR CODE'                      
064800                                 TO WRK-ERROR-MSG                         
064900        MOVE WRK-FS-ITEMS        TO WRK-ERROR-CODE                        
065000        PERFORM 9999-CALL-ABEND-PGM                                       
065100     END-IF.                                                              
065200*----------------------------------------------------------------*        
065300 8200-99-EXIT.                   EXIT.                                    
065400*----------------------------------------------------------------*        
065500*----------------------------------------------------------------*        
065600 8300-TEST-FS-RESPS              SECTION.                                 
065700*----------------------------------------------------------------*        
065800     IF WRK-FS-RESPS EQUAL '00' OR WRK-FS-RESPS EQUAL '10'                
065900        CONTINUE                                                          
066000     ELSE                                                                 
066100        MOVE 'RESPONSES-FILE I/O ERROR - SEE ERROR CODE'                  
066200                                 TO WRK-ERROR-MSG                         
066300        MOVE WRK-FS-RESPS        TO WRK-ERROR-CODE                        
066400        PERFORM 9999-CALL-ABEND-PGM                                       
066500     END-IF.                                                              
066600*----------------------------------------------------------------*        
066700 8300-99-EXIT.                   EXIT.                                    
066800*----------------------------------------------------------------*        
066900*----------------------------------------------------------------*        
067000 8400-TEST-FS-METRICS            SECTION.                                 
067100*----------------------------------------------------------------*        
067200     IF WRK-FS-METRICS EQUAL '00'                                         
067300        CONTINUE                                                          
067400     ELSE                                                                 
067500        MOVE 'METRICS-FILE I/O ERROR - SEE ERROR CODE'                    
067600                                 TO WRK-ERROR-MSG                         
067700        MOVE WRK-FS-METRICS      TO WRK-ERROR-CODE                        
067800        PERFORM 9999-CALL-ABEND-PGM                                       
067900     END-IF.                                                              
068000*----------------------------------------------------------------*        
068100 8400-99-EXIT.                   EXIT.                                    
068200*----------------------------------------------------------------*        
068300*----------------------------------------------------------------*        
068400 8500-TEST-FS-REPORT             SECTION.                                 
068500*----------------------------------------------------------------*        
068600     IF WRK-FS-REPORT EQUAL '00'                                          
068700        CONTINUE                                                          
068800     ELSE                                                                 
068900        MOVE 'REPORT-FILE I/O ERROR - SEE ERROR CODE'                     
069000                                 TO WRK-ERROR-MSG                         
069100        MOVE WRK-FS-REPORT       TO WRK-ERROR-CODE                        
069200        PERFORM 9999-CALL-ABEND-PGM                                       
069300     END-IF.                                                              
069400*----------------------------------------------------------------*        
069500 8500-99-EXIT.                   EXIT.                                    
069600*----------------------------------------------------------------*        
069700*----------------------------------------------------------------*        
069800 9000-GET-DATE-TIME              SECTION.                                 
069900*----------------------------------------------------------------*        
070000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
070100     MOVE YY                     TO YYYY-FORMATTED.                       
070200     MOVE MM                     TO MM-FORMATTED.                         
070300     MOVE DD                     TO DD-FORMATTED.                         
070400     ADD  2000                   TO YYYY-FORMATTED.                       
070500                                                                          
070600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
070700     MOVE HOUR                   TO HOUR-FORMATTED.                       
070800     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
070900     MOVE SECOND                 TO SECOND-FORMATTED.                     
071000*----------------------------------------------------------------*        
071100 9000-99-EXIT.                   EXIT.                                    
071200*----------------------------------------------------------------*        
071300*----------------------------------------------------------------*        
071400 9999-CALL-ABEND-PGM             SECTION.                                 
071500*----------------------------------------------------------------*        
071600     PERFORM 9000-GET-DATE-TIME.                                          
071700     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
071800     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
071900     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
072000*----------------------------------------------------------------*        
072100 9999-99-EXIT.                   EXIT.                                    
072200*----------------------------------------------------------------*        
