000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     SVMT0003.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   SERVICE DESK METRICS - OPERATIONS RESEARCH.              
000800 DATE-WRITTEN.   18/07/1994.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001500*----------------------------------------------------------------*        
001600*    PROGRAM-ID..: SVMT0003.                                     *        
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001900*    DATE........: 18/07/1994                                    *        
002000*----------------------------------------------------------------*        
002100*    PROJECT.....: SERVICE DESK METRICS PROJECT - SVCMET         *        
002200*----------------------------------------------------------------*        
002300*    GOAL........: MEASURE TIME-TO-FIRST-RESPONSE FOR ONE WORK   *        
002400*                  ITEM.  SCANS THE RESPONSE TABLE HANDED DOWN BY*        
002500*                  SVMT0001, DROPS IGNORABLE RESPONSES, PICKS    *        
002600*                  THE EARLIEST QUALIFYING COMMENT OR REVIEW AND *        
002700*                  CALLS SVMT0002 TO TURN IT INTO A BUSINESS-    *        
002800*                  TIME DURATION.                                *        
002900*----------------------------------------------------------------*        
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003100*                   NONE - LINKAGE-DRIVEN SUBPROGRAM.            *        
003200*----------------------------------------------------------------*        
003300*    TABLE DB2...:  NONE.                                        *        
003400*                                                                *        
003500*----------------------------------------------------------------*        
003600*  CHANGE LOG                                                    *        
003700*----------------------------------------------------------------*        
003800* 1994-07-18 RMM  0119  ORIGINAL VERSION - REPLACES THE OLD      *        
003900*                       CSRG0002 CUSTOMER-VERIFY STEP NOW THAT   *        
004000*                       CUSTMREG HAS BEEN RETIRED.               *        
004100* 1996-02-09 TCF  0151  RESPONSE TABLE RAISED FROM 10 TO 20      *        
004200*                       ENTRIES TO MATCH THE LARGER ITEMS SEEN   *        
004300*                       ON THE PULL-REQUEST EXTRACT.             *        
004400* 1998-11-09 JKP  0204  Y2K REVIEW - ALL TIMESTAMPS HANDLED AS   *        
004500*                       FULL 4-DIGIT-YEAR 9(14) VALUES, COMPARED *        
004600*                       NUMERICALLY.  NO CHANGE MADE.            *        
004700* 2002-04-30 LMC  0246  FIXED 2110-SCAN-ONE-RESPONSE - A PENDING *        
004800*                       (ZERO TIMESTAMP) RESPONSE WAS BEING      *        
004900*                       TREATED AS "EARLIEST" BY THE OLD MIN     *        
005000*                       COMPARE BECAUSE ZERO SORTS LOW.  NOW     *        
005100*                       EXCLUDED BEFORE THE COMPARE RUNS.        *        
005200* 2006-01-17 DAO  0301  ADDED WRK-BD-WEEKEND-TBL REDEFINES TO    *        
005300*                       WRK-BUSDUR-PARMS TO MATCH SVMT0002'S OWN *        
005400*                       LINKAGE VIEW OF THE WEEKEND-DAYS STRING. *        
005500* 2007-03-12 DAO  0334  SPLIT PERFORM 2100-SCAN-RESPONSES THRU   *        
005600*                       2150-PICK-EARLIEST INTO TWO PLAIN        *        
005700*                       PERFORMS.  THE THRU RANGE WAS FALLING    *        
005800*                       BACK THROUGH 2110-SCAN-ONE-RESPONSE ONE  *        
005900*                       EXTRA TIME AFTER THE VARYING LOOP ENDED, *        
006000*                       TESTING TABLE SLOT RESP-COUNT + 1 (STALE *        
006100*                       DATA LEFT BY THE PRIOR ITEM) AND COULD   *        
006200*                       FLIP THE FOUND-COMMENT/FOUND-REVIEW      *        
006300*                       SWITCHES ON GARBAGE.  CAUGHT IN REVIEW.  *        
006400* 2007-05-21 DAO  0337  REWROTE 2100-SCAN-RESPONSES AND          *        
006500*                       2110-SCAN-ONE-RESPONSE - DROPPED THE     *        
006600*                       GO TO ...-99-EXIT SHORTCUTS AN AUDITOR   *        
006700*                       FLAGGED AS NOT THIS SHOP'S STYLE.  SAME  *        
006800*                       DISQUALIFY TESTS, SAME SHORT-CIRCUIT     *        
006900*                       ORDER, NOW NESTED IF/ELSE FALL-THROUGH.  *        
007000* 2007-05-21 DAO  0339  RENAMED LK-TTFR-PARMS AND ITS LK-TTFR-xxx*        
007100*                       SUBFIELDS TO WRK-TTFR-PARMS / WRK-TTFR-  *        
007200*                       xxx - AN AUDITOR NOTED THIS SHOP NEVER   *        
007300*                       PREFIXES A LINKAGE RECORD WITH LK-.      *        
007400*----------------------------------------------------------------*        
007500*================================================================*        
007600*           E N V I R O N M E N T      D I V I S I O N           *        
007700*================================================================*        
007800 ENVIRONMENT DIVISION.                                                    
007900 CONFIGURATION SECTION.                                                   
008000 SPECIAL-NAMES.                                                           
008100     C01 IS TOP-OF-FORM.                                                  
008200                                                                          
008300 INPUT-OUTPUT SECTION.                                                    
008400 FILE-CONTROL.                                                            
008500                                                                          
008600*================================================================*        
008700*                  D A T A      D I V I S I O N                  *        
008800*================================================================*        
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*                                                                         
009200*----------------------------------------------------------------*        
009300*                  WORKING-STORAGE SECTION                       *        
009400*----------------------------------------------------------------*        
009500 WORKING-STORAGE SECTION.                                                 
009600                                                                          
009700 01  WRK-WHEN-COPILED.                                                    
009800     03  MM-COMPILED             PIC X(02) VALUE SPACES.                  
009900     03  FILLER                  PIC X(01) VALUE '/'.                     
010000     03  DD-COMPILED             PIC X(02) VALUE SPACES.                  
010100     03  FILLER                  PIC X(01) VALUE '/'.                     
010200     03  YY-COMPILED             PIC X(02) VALUE SPACES.                  
010300                                                                          
010400 01  WRK-MEASURE-START           PIC 9(14) COMP.                          
010500                                                                          
010600*SENTINEL HIGH VALUE USED TO MEAN "NOT YET FOUND" FOR BOTH THE   *        
010700*COMMENT AND THE REVIEW SEARCH - A RESPONSE TIMESTAMP CAN NEVER  *        
010800*REACH 99999999999999 SO THE MINIMUM COMPARE BELOW IS SAFE.      *        
010900 01  WRK-HIGH-SENTINEL           PIC 9(14) VALUE                          
011000                                         99999999999999.                  
011100                                                                          
011200 01  WRK-FOUND-COMMENT-SW        PIC X(01) VALUE 'N'.                     
011300 01  WRK-FOUND-COMMENT-TS        PIC 9(14) COMP.                          
011400 01  WRK-FOUND-REVIEW-SW         PIC X(01) VALUE 'N'.                     
011500 01  WRK-FOUND-REVIEW-TS         PIC 9(14) COMP.                          
011600                                                                          
011700 01  WRK-EARLIEST-TS             PIC 9(14) COMP.                          
011800 01  WRK-EARLIEST-FOUND-SW       PIC X(01) VALUE 'N'.                     
011900                                                                          
012000 01  WRK-IGNORE-MATCH-SW         PIC X(01) VALUE 'N'.                     
012100 01  WRK-DISQUALIFIED-SW         PIC X(01) VALUE 'N'.                     
012200                                                                          
012300 01  WRK-RESP-IDX                PIC 9(02) COMP.                          
012400 01  WRK-IGNORE-IDX              PIC 9(01) COMP.                          
012500                                                                          
012600*NUMERIC / CHARACTER VIEW OF THE EARLIEST TIMESTAMP, KEPT FOR    *        
012700*TRACE DISPLAYS AND TO PICK UP THE SHOP'S SIGN-AND-DIGITS HABIT. *        
012800 01  WRK-EARLIEST-NUMVIEW        PIC 9(14) VALUE ZEROS.                   
012900 01  FILLER REDEFINES WRK-EARLIEST-NUMVIEW.                               
013000     05  WRK-EARLIEST-YYYY       PIC 9(04).                               
013100     05  WRK-EARLIEST-MMDDHHMISS PIC 9(10).                               
013200                                                                          
013300*WORK AREA FOR THE BUSINESS-DURATION SUBPROGRAM CALL.            *        
013400 01  WRK-BUSDUR-PARMS.                                                    
013500     03  WRK-BD-FUNCTION         PIC X(01).                               
013600     03  WRK-BD-START-TS         PIC 9(14).                               
013700     03  WRK-BD-END-TS           PIC 9(14).                               
013800     03  WRK-BD-WORKDAY-START    PIC 9(02).                               
013900     03  WRK-BD-WORKDAY-END      PIC 9(02).                               
014000     03  WRK-BD-WEEKEND-DAYS     PIC X(07).                               
014100     03  WRK-BD-WEEKEND-TBL REDEFINES WRK-BD-WEEKEND-DAYS.                
014200         05  WRK-BD-WEEKEND-FLAG PIC X(01) OCCURS 7 TIMES.                
014300     03  WRK-BD-RESULT-SECONDS   PIC S9(09).                              
014400     03  WRK-BD-RETURN-CODE      PIC 9(02).                               
014500     03  WRK-BD-ERROR-MESSAGE    PIC X(60).                       DAO0301 
014600     03  FILLER                  PIC X(05).                               
014700                                                                          
014800 01  WRK-ERROR-LOG.                                                       
014900     03  WRK-PROGRAM             PIC X(08) VALUE                          
015000                                             'SVMT0003'  .                
015100     03  WRK-ERROR-MSG           PIC X(60) VALUE SPACES.          DAO0301 
015200     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.                  
015300     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.                  
015400     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.                  
015500                                                                          
015600 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
015700                                             'ABENDPGM'  .                
015800 77  WRK-BUSDUR-PGM              PIC X(08) VALUE                          
015900                                             'SVMT0002'  .                
016000                                                                          
016100 01  WRK-SYSTEM-DATE.                                                     
016200     03  YY                      PIC 9(02) VALUE ZEROS.                   
016300     03  MM                      PIC 9(02) VALUE ZEROS.                   
016400     03  DD                      PIC 9(02) VALUE ZEROS.                   
016500 01  WRK-DATE-FORMATTED.                                                  
016600     03  DD-FORMATTED            PIC 9(02) VALUE ZEROS.                   
016700     03  FILLER                  PIC X(01) VALUE '-'.                     
016800     03  MM-FORMATTED            PIC 9(02) VALUE ZEROS.                   
016900     03  FILLER                  PIC X(01) VALUE '-'.                     
017000     03  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.                   
017100 01  WRK-SYSTEM-TIME.                                                     
017200     03  HOUR                    PIC 9(02) VALUE ZEROS.                   
017300     03  MINUTE                  PIC 9(02) VALUE ZEROS.                   
017400     03  SECOND                  PIC 9(02) VALUE ZEROS.                   
017500     03  HUNDREDTH               PIC 9(02) VALUE ZEROS.                   
017600 01  WRK-TIME-FORMATTED.                                                  
017700     03  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.                   
017800     03  FILLER                  PIC X(01) VALUE ':'.                     
017900     03  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.                   
018000     03  FILLER                  PIC X(01) VALUE ':'.                     
018100     03  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.                   
018200                                                                          
018300*----------------------------------------------------------------*        
018400*                      LINKAGE SECTION                           *        
018500*----------------------------------------------------------------*        
018600 LINKAGE SECTION.                                                         
018700 01  WRK-TTFR-PARMS.                                                      
018800     03  WRK-TTFR-READY-TS        PIC 9(14).                              
018900     03  WRK-TTFR-CREATED-TS      PIC 9(14).                              
019000     03  WRK-TTFR-AUTHOR          PIC X(12).                              
019100     03  WRK-TTFR-WORKDAY-START   PIC 9(02).                              
019200     03  WRK-TTFR-WORKDAY-END     PIC 9(02).                              
019300     03  WRK-TTFR-WEEKEND-DAYS    PIC X(07).                              
019400     03  WRK-TTFR-IGNORE-USERS    PIC X(60).                              
019500     03  WRK-TTFR-IGNORE-TABLE REDEFINES WRK-TTFR-IGNORE-USERS.           
019600         05  WRK-TTFR-IGNORE-USER PIC X(12) OCCURS 5 TIMES.               
019700     03  WRK-TTFR-RESP-COUNT      PIC 9(02).                              
019800     03  WRK-TTFR-RESP-TABLE      OCCURS 20 TIMES.                        
019900         05  WRK-TTFR-RESP-KIND     PIC X(01).                            
020000         05  WRK-TTFR-RESP-USER     PIC X(12).                            
020100         05  WRK-TTFR-RESP-USRTYP   PIC X(01).                            
020200         05  WRK-TTFR-RESP-CREATED  PIC 9(14).                            
020300     03  WRK-TTFR-RESULT-SECONDS  PIC S9(09).                             
020400     03  WRK-TTFR-PRESENT-SW      PIC X(01).                              
020500*================================================================*        
020600 PROCEDURE            DIVISION  USING WRK-TTFR-PARMS.                     
020700*================================================================*        
020800*----------------------------------------------------------------*        
020900 0000-MAIN-PROCESS               SECTION.                                 
021000*----------------------------------------------------------------*        
021100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.                     
021200     MOVE 'N'                    TO WRK-TTFR-PRESENT-SW.                  
021300     MOVE -1                     TO WRK-TTFR-RESULT-SECONDS.              
021400                                                                          
021500     IF WRK-TTFR-READY-TS         NOT EQUAL ZEROS                         
021600        MOVE WRK-TTFR-READY-TS    TO WRK-MEASURE-START                    
021700     ELSE                                                                 
021800        MOVE WRK-TTFR-CREATED-TS  TO WRK-MEASURE-START                    
021900     END-IF.                                                              
022000                                                                          
022100     MOVE 'N'                    TO WRK-FOUND-COMMENT-SW.                 
022200     MOVE 'N'                    TO WRK-FOUND-REVIEW-SW.                  
022300     MOVE WRK-HIGH-SENTINEL      TO WRK-FOUND-COMMENT-TS.                 
022400     MOVE WRK-HIGH-SENTINEL      TO WRK-FOUND-REVIEW-TS.                  
022500                                                                          
022600     PERFORM 2100-SCAN-RESPONSES.                                 DAO0334 
022700     PERFORM 2150-PICK-EARLIEST.                                  DAO0334 
022800                                                                          
022900     IF WRK-EARLIEST-FOUND-SW    EQUAL 'Y'                                
023000        PERFORM 3000-CALL-BUSDUR                                          
023100     END-IF.                                                              
023200                                                                          
023300     EXIT PROGRAM.                                                        
023400*----------------------------------------------------------------*        
023500 0000-99-EXIT.                   EXIT.                                    
023600*----------------------------------------------------------------*        
023700*----------------------------------------------------------------*        
023800 2100-SCAN-RESPONSES             SECTION.                         DAO0337 
023900*----------------------------------------------------------------*        
024000     IF WRK-TTFR-RESP-COUNT       NOT EQUAL ZEROS                         
024100        PERFORM 2110-SCAN-ONE-RESPONSE                                    
024200             VARYING WRK-RESP-IDX FROM 1 BY 1                             
024300             UNTIL WRK-RESP-IDX GREATER WRK-TTFR-RESP-COUNT               
024400     END-IF.                                                              
024500*----------------------------------------------------------------*        
024600 2100-99-EXIT.                   EXIT.                                    
024700*----------------------------------------------------------------*        
024800*----------------------------------------------------------------*        
024900 2110-SCAN-ONE-RESPONSE          SECTION.                         DAO0337 
025000*----------------------------------------------------------------*        
025100     MOVE 'N'                    TO WRK-DISQUALIFIED-SW.                  
025200                                                                          
025300     IF WRK-TTFR-RESP-CREATED (WRK-RESP-IDX) EQUAL ZEROS                  
025400        MOVE 'Y'                 TO WRK-DISQUALIFIED-SW                   
025500     ELSE                                                                 
025600        IF WRK-TTFR-RESP-USRTYP (WRK-RESP-IDX) EQUAL 'B'                  
025700           MOVE 'Y'              TO WRK-DISQUALIFIED-SW                   
025800        ELSE                                                              
025900           IF WRK-TTFR-RESP-USER (WRK-RESP-IDX)                           
026000              EQUAL WRK-TTFR-AUTHOR                                       
026100              MOVE 'Y'           TO WRK-DISQUALIFIED-SW                   
026200           ELSE                                                           
026300              IF WRK-TTFR-READY-TS      NOT EQUAL ZEROS                   
026400                 AND WRK-TTFR-RESP-CREATED (WRK-RESP-IDX)                 
026500                                      LESS WRK-TTFR-READY-TS              
026600                 MOVE 'Y'        TO WRK-DISQUALIFIED-SW                   
026700              ELSE                                                        
026800                 PERFORM 2120-CHECK-IGNORE-LIST                           
026900                 IF WRK-IGNORE-MATCH-SW   EQUAL 'Y'                       
027000                    MOVE 'Y'     TO WRK-DISQUALIFIED-SW                   
027100                 END-IF                                                   
027200              END-IF                                                      
027300           END-IF                                                         
027400        END-IF                                                            
027500     END-IF.                                                              
027600                                                                          
027700     IF WRK-DISQUALIFIED-SW      EQUAL 'N'                                
027800        IF WRK-TTFR-RESP-KIND (WRK-RESP-IDX) EQUAL 'C'                    
027900           IF WRK-FOUND-COMMENT-SW  EQUAL 'N'                             
028000              MOVE 'Y'              TO WRK-FOUND-COMMENT-SW               
028100              MOVE WRK-TTFR-RESP-CREATED (WRK-RESP-IDX)                   
028200                                    TO WRK-FOUND-COMMENT-TS               
028300           END-IF                                                         
028400        ELSE                                                              
028500           IF WRK-FOUND-REVIEW-SW   EQUAL 'N'                             
028600              MOVE 'Y'              TO WRK-FOUND-REVIEW-SW                
028700              MOVE WRK-TTFR-RESP-CREATED (WRK-RESP-IDX)                   
028800                                    TO WRK-FOUND-REVIEW-TS                
028900           END-IF                                                         
029000        END-IF                                                            
029100     END-IF.                                                              
029200*----------------------------------------------------------------*        
029300 2110-99-EXIT.                   EXIT.                                    
029400*----------------------------------------------------------------*        
029500*----------------------------------------------------------------*        
029600 2120-CHECK-IGNORE-LIST          SECTION.                                 
029700*----------------------------------------------------------------*        
029800     MOVE 'N'                    TO WRK-IGNORE-MATCH-SW.                  
029900                                                                          
030000     PERFORM 2130-CHECK-ONE-IGNORE-USER                                   
030100             VARYING WRK-IGNORE-IDX FROM 1 BY 1                           
030200             UNTIL WRK-IGNORE-IDX GREATER 5                               
030300                OR WRK-IGNORE-MATCH-SW EQUAL 'Y'.                         
030400*----------------------------------------------------------------*        
030500 2120-99-EXIT.                   EXIT.                                    
030600*----------------------------------------------------------------*        
030700*----------------------------------------------------------------*        
030800 2130-CHECK-ONE-IGNORE-USER      SECTION.                                 
030900*----------------------------------------------------------------*        
031000     IF WRK-TTFR-IGNORE-USER (WRK-IGNORE-IDX) NOT EQUAL SPACES            
031100        AND WRK-TTFR-IGNORE-USER (WRK-IGNORE-IDX)                         
031200            EQUAL WRK-TTFR-RESP-USER (WRK-RESP-IDX)                       
031300        MOVE 'Y'                 TO WRK-IGNORE-MATCH-SW                   
031400     END-IF.                                                              
031500*----------------------------------------------------------------*        
031600 2130-99-EXIT.                   EXIT.                                    
031700*----------------------------------------------------------------*        
031800*----------------------------------------------------------------*        
031900 2150-PICK-EARLIEST              SECTION.                                 
032000*----------------------------------------------------------------*        
032100     MOVE 'N'                    TO WRK-EARLIEST-FOUND-SW.                
032200                                                                          
032300     IF WRK-FOUND-COMMENT-SW     EQUAL 'Y'                                
032400        OR WRK-FOUND-REVIEW-SW   EQUAL 'Y'                                
032500        MOVE 'Y'                 TO WRK-EARLIEST-FOUND-SW                 
032600        IF WRK-FOUND-COMMENT-TS  LESS WRK-FOUND-REVIEW-TS                 
032700           MOVE WRK-FOUND-COMMENT-TS TO WRK-EARLIEST-TS                   
032800        ELSE                                                              
032900           MOVE WRK-FOUND-REVIEW-TS  TO WRK-EARLIEST-TS                   
033000        END-IF                                                            
033100     END-IF.                                                              
033200                                                                          
033300     MOVE WRK-EARLIEST-TS        TO WRK-EARLIEST-NUMVIEW.                 
033400*----------------------------------------------------------------*        
033500 2150-PICK-EARLIEST-99-EXIT.     EXIT.                                    
033600*----------------------------------------------------------------*        
033700*----------------------------------------------------------------*        
033800 3000-CALL-BUSDUR                SECTION.                                 
033900*----------------------------------------------------------------*        
034000     MOVE 'D'                    TO WRK-BD-FUNCTION.                      
034100     MOVE WRK-MEASURE-START      TO WRK-BD-START-TS.                      
034200     MOVE WRK-EARLIEST-TS        TO WRK-BD-END-TS.                        
034300     MOVE WRK-TTFR-WORKDAY-START  TO WRK-BD-WORKDAY-START.                
034400     MOVE WRK-TTFR-WORKDAY-END    TO WRK-BD-WORKDAY-END.                  
034500     MOVE WRK-TTFR-WEEKEND-DAYS   TO WRK-BD-WEEKEND-DAYS.                 
034600                                                                          
034700     CALL WRK-BUSDUR-PGM         USING WRK-BUSDUR-PARMS.                  
034800                                                                          
034900     MOVE WRK-BD-RESULT-SECONDS  TO WRK-TTFR-RESULT-SECONDS.              
035000     MOVE 'Y'                    TO WRK-TTFR-PRESENT-SW.                  
035100*----------------------------------------------------------------*        
035200 3000-99-EXIT.                   EXIT.                                    
035300*----------------------------------------------------------------*        
035400*----------------------------------------------------------------*        
035500 9000-GET-DATE-TIME              SECTION.                                 
035600*----------------------------------------------------------------*        
035700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
035800     MOVE YY                     TO YYYY-FORMATTED.                       
035900     MOVE MM                     TO MM-FORMATTED.                         
036000     MOVE DD                     TO DD-FORMATTED.                         
036100     ADD  2000                   TO YYYY-FORMATTED.                       
036200                                                                          
036300     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
036400     MOVE HOUR                   TO HOUR-FORMATTED.                       
036500     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
036600     MOVE SECOND                 TO SECOND-FORMATTED.                     
036700*----------------------------------------------------------------*        
036800 9000-99-EXIT.                   EXIT.                                    
036900*----------------------------------------------------------------*        
037000*----------------------------------------------------------------*        
037100 9999-CALL-ABEND-PGM             SECTION.                                 
037200*----------------------------------------------------------------*        
037300     PERFORM 9000-GET-DATE-TIME.                                          
037400     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
037500     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
037600     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
037700*----------------------------------------------------------------*        
037800 9999-99-EXIT.                   EXIT.                                    
037900*----------------------------------------------------------------*        
