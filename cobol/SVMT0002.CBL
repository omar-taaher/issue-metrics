000100*================================================================*        
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000300*================================================================*        
000400 IDENTIFICATION  DIVISION.                                                
000500 PROGRAM-ID.     SVMT0002.                                                
000600 AUTHOR.         RENAN MUNIZ MERLO.                                       
000700 INSTALLATION.   SERVICE DESK METRICS - OPERATIONS RESEARCH.              
000800 DATE-WRITTEN.   23/02/1987.                                              
000900 DATE-COMPILED   WHEN-COMPILED.                                           
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.                  
001100 REMARKS.                                                                 
001200*----------------------------------------------------------------*        
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *        
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *        
001500*----------------------------------------------------------------*        
001600*    PROGRAM-ID..: SVMT0002.                                     *        
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *        
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *        
001900*    DATE........: 23/02/1987                                    *        
002000*----------------------------------------------------------------*        
002100*    PROJECT.....: SERVICE DESK METRICS PROJECT - SVCMET         *        
002200*----------------------------------------------------------------*        
002300*    GOAL........: VALIDATE THE WORKING-HOURS CONFIGURATION AND  *        
002400*                  COMPUTE THE BUSINESS-TIME DURATION BETWEEN    *        
002500*                  TWO TIMESTAMPS, COUNTING ONLY SECONDS THAT    *        
002600*                  FALL INSIDE WORKING HOURS ON WORKING DAYS.    *        
002700*                  CALLED BY SVMT0001 (FUNCTION 'V') ONCE AT     *        
002800*                  STARTUP, AND BY SVMT0003 (FUNCTION 'D') ONCE  *        
002900*                  PER CANDIDATE RESPONSE.                       *        
003000*----------------------------------------------------------------*        
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
003200*                   NONE - LINKAGE-DRIVEN SUBPROGRAM.            *        
003300*----------------------------------------------------------------*        
003400*    TABLE DB2...:  NONE.                                        *        
003500*                                                                *        
003600*----------------------------------------------------------------*        
003700*  CHANGE LOG                                                    *        
003800*----------------------------------------------------------------*        
003900* 1987-02-23 RMM  0002  ORIGINAL VERSION - DAY-BY-DAY WALK,      *        
004000*                       GREGORIAN JULIAN-DAY-NUMBER FORMULA FOR  *        
004100*                       DAY OF WEEK (NO INTRINSIC DATE VERBS ON  *        
004200*                       THIS SHOP'S COMPILER).                   *        
004300* 1989-10-02 RMM  0031  FIXED 2310-DAYS-IN-MONTH TO RECOGNISE    *        
004400*                       CENTURY YEARS (1900 IS NOT A LEAP YEAR). *        
004500* 1994-07-11 RMM  0118  PARAMETER LIST MOVED TO WRK-BUSDUR-PARMS *        
004600*                       COPYBOOK-FREE LINKAGE WHEN SVMT0001/3/4  *        
004700*                       WERE SPLIT OUT OF CUSTMREG'S CSRG CHAIN. *        
004800* 1998-11-09 JKP  0204  Y2K REVIEW - WORKDAY WALK ALREADY CARRIES*        
004900*                       FULL 4-DIGIT YEARS THROUGHOUT, JDN MATH  *        
005000*                       IS CENTURY-SAFE.  NO CHANGE REQUIRED.    *        
005100* 2005-06-30 DAO  0298  ADDED WRK-BD-FUNCTION 'V' PATH SO THE    *        
005200*                       MAIN DRIVER CAN VALIDATE THE WORKING-    *        
005300*                       HOURS CONFIG WITHOUT DUPLICATING THE     *        
005400*                       RANGE CHECKS IN SVMT0001.                *        
005500* 2006-01-17 DAO  0301  ADDED WRK-BD-FUNCTION 'C' PATH - A PLAIN *        
005600*                       CALENDAR-SECONDS DIFFERENCE FOR TIME-TO- *        
005700*                       CLOSE/TIME-TO-ANSWER, SHARING THE JDN    *        
005800*                       ARITHMETIC WITH THE BUSINESS-TIME WALK   *        
005900*                       RATHER THAN RE-DERIVING IT IN SVMT0001.  *        
006000* 2007-03-12 DAO  0335  CORRECTED 2100-VALIDATE-CONFIG'S RC=03   *        
006100*                       MESSAGE TEXT TO MATCH THE WORDING USED   *        
006200*                       ELSEWHERE IN THE SHOP - WAS MISSING      *        
006300*                       "THE" BEFORE "END TIME".                 *        
006400* 2007-05-21 DAO  0339  RENAMED LK-BUSDUR-PARMS AND ITS LK-BD-xxx*        
006500*                       SUBFIELDS TO WRK-BUSDUR-PARMS / WRK-BD-  *        
006600*                       xxx - AN AUDITOR NOTED THIS SHOP NEVER   *        
006700*                       PREFIXES A LINKAGE RECORD WITH LK-.      *        
006800*----------------------------------------------------------------*        
006900*================================================================*        
007000*           E N V I R O N M E N T      D I V I S I O N           *        
007100*================================================================*        
007200 ENVIRONMENT DIVISION.                                                    
007300 CONFIGURATION SECTION.                                                   
007400 SPECIAL-NAMES.                                                           
007500     C01 IS TOP-OF-FORM.                                                  
007600                                                                          
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900                                                                          
008000*================================================================*        
008100*                  D A T A      D I V I S I O N                  *        
008200*================================================================*        
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*                                                                         
008600*----------------------------------------------------------------*        
008700*                  WORKING-STORAGE SECTION                       *        
008800*----------------------------------------------------------------*        
008900 WORKING-STORAGE SECTION.                                                 
009000                                                                          
009100 01  WRK-WHEN-COPILED.                                                    
009200     03  MM-COMPILED             PIC X(02) VALUE SPACES.                  
009300     03  FILLER                  PIC X(01) VALUE '/'.                     
009400     03  DD-COMPILED             PIC X(02) VALUE SPACES.                  
009500     03  FILLER                  PIC X(01) VALUE '/'.                     
009600     03  YY-COMPILED             PIC X(02) VALUE SPACES.                  
009700                                                                          
009800*WORK AREA FOR THE CURRENT CLOCK POSITION OF THE DAY-BY-DAY WALK:         
009900 01  WRK-CURRENT-FULL.                                                    
010000     03  WRK-CUR-YYYY            PIC 9(04).                               
010100     03  WRK-CUR-MM              PIC 9(02).                               
010200     03  WRK-CUR-DD              PIC 9(02).                               
010300     03  WRK-CUR-HH              PIC 9(02).                               
010400     03  WRK-CUR-MI              PIC 9(02).                               
010500     03  WRK-CUR-SS              PIC 9(02).                               
010600 01  WRK-CURRENT-NUM REDEFINES WRK-CURRENT-FULL                           
010700                                 PIC 9(14).                               
010800                                                                          
010900*WORK AREA HOLDING THE ORIGINAL, UN-ADVANCED START TIMESTAMP:             
011000 01  WRK-START-FULL.                                                      
011100     03  WRK-START-YYYY          PIC 9(04).                               
011200     03  WRK-START-MM            PIC 9(02).                               
011300     03  WRK-START-DD            PIC 9(02).                               
011400     03  WRK-START-HH            PIC 9(02).                               
011500     03  WRK-START-MI            PIC 9(02).                               
011600     03  WRK-START-SS            PIC 9(02).                               
011700 01  WRK-START-NUM REDEFINES WRK-START-FULL                               
011800                                 PIC 9(14).                               
011900                                                                          
012000*WORK AREA HOLDING THE END TIMESTAMP (NEVER ADVANCED):                    
012100 01  WRK-END-FULL.                                                        
012200     03  WRK-END-YYYY            PIC 9(04).                               
012300     03  WRK-END-MM              PIC 9(02).                               
012400     03  WRK-END-DD              PIC 9(02).                               
012500     03  WRK-END-HH              PIC 9(02).                               
012600     03  WRK-END-MI              PIC 9(02).                               
012700     03  WRK-END-SS              PIC 9(02).                               
012800 01  WRK-END-NUM REDEFINES WRK-END-FULL                                   
012900                                 PIC 9(14).                               
013000                                                                          
013100*JULIAN-DAY-NUMBER SCRATCH PAD FOR THE DAY-OF-WEEK CALCULATION:           
013200 01  WRK-JDN-WORK.                                                        
013300     03  WRK-JDN-A               PIC S9(09) COMP.                         
013400     03  WRK-JDN-Y1              PIC S9(09) COMP.                         
013500     03  WRK-JDN-M1              PIC S9(09) COMP.                         
013600     03  WRK-JDN-T1              PIC S9(09) COMP.                         
013700     03  WRK-JDN-T2              PIC S9(09) COMP.                         
013800     03  WRK-JDN-T3              PIC S9(09) COMP.                         
013900     03  WRK-JDN-T4              PIC S9(09) COMP.                         
014000     03  WRK-JDN-VALUE           PIC S9(09) COMP.                         
014100     03  WRK-JDN-REMAIN          PIC S9(02) COMP.                         
014200                                                                          
014300*DAY-OF-WEEK, MONDAY = 0 ... SUNDAY = 6, PLUS A 1-7 TABLE INDEX:          
014400 01  WRK-DAY-OF-WEEK             PIC 9(01) COMP.                          
014500 01  WRK-DOW-INDEX               PIC 9(01) COMP.                          
014600                                                                          
014700*TABLE OF DAYS PER CALENDAR MONTH (NON-LEAP), SUBSCRIPTED 1-12:           
014800 01  WRK-MONTH-DAYS.                                                      
014900     03  FILLER                  PIC 9(02) VALUE 31.                      
015000     03  FILLER                  PIC 9(02) VALUE 28.                      
015100     03  FILLER                  PIC 9(02) VALUE 31.                      
015200     03  FILLER                  PIC 9(02) VALUE 30.                      
015300     03  FILLER                  PIC 9(02) VALUE 31.                      
015400     03  FILLER                  PIC 9(02) VALUE 30.                      
015500     03  FILLER                  PIC 9(02) VALUE 31.                      
015600     03  FILLER                  PIC 9(02) VALUE 31.                      
015700     03  FILLER                  PIC 9(02) VALUE 30.                      
015800     03  FILLER                  PIC 9(02) VALUE 31.                      
015900     03  FILLER                  PIC 9(02) VALUE 30.                      
016000     03  FILLER                  PIC 9(02) VALUE 31.                      
016100 01  WRK-MONTH-DAYS-TABLE REDEFINES WRK-MONTH-DAYS.                       
016200     03  WRK-MONTH-DAYS-ENTRY    PIC 9(02) OCCURS 12 TIMES.               
016300                                                                          
016400 01  WRK-DAYS-THIS-MONTH         PIC 9(02) COMP.                          
016500 01  WRK-LEAP-YEAR-SW            PIC X(01) VALUE 'N'.                     
016600 01  WRK-LEAP-QUOT               PIC S9(09) COMP.                         
016700 01  WRK-LEAP-REM-4              PIC S9(02) COMP.                         
016800 01  WRK-LEAP-REM-100            PIC S9(02) COMP.                         
016900 01  WRK-LEAP-REM-400            PIC S9(02) COMP.                         
017000                                                                          
017100*WINDOW-OF-THE-DAY AND ACCUMULATOR FOR THE BUSINESS DURATION:             
017200 01  WRK-DAYSTART-SEC            PIC S9(09) COMP.                         
017300 01  WRK-DAYEND-SEC              PIC S9(09) COMP.                         
017400 01  WRK-CUR-SEC-OF-DAY          PIC S9(09) COMP.                         
017500 01  WRK-END-SEC-OF-DAY          PIC S9(09) COMP.                         
017600 01  WRK-TOTAL-SECONDS           PIC S9(09) COMP.                         
017700                                                                          
017800*SCRATCH FOR THE PLAIN CALENDAR-ELAPSED-SECONDS FUNCTION ('C') - *        
017900*USED BY THE MAIN DRIVER FOR TIME-TO-CLOSE AND TIME-TO-ANSWER,   *        
018000*WHICH ARE CALENDAR DIFFERENCES, NOT BUSINESS-TIME DURATIONS.    *        
018100 01  WRK-CALDIFF-START-JDN       PIC S9(09) COMP.                 DAO0301 
018200 01  WRK-CALDIFF-END-JDN         PIC S9(09) COMP.                 DAO0301 
018300 01  WRK-CALDIFF-START-SEC       PIC S9(09) COMP.                 DAO0301 
018400 01  WRK-CALDIFF-END-SEC         PIC S9(09) COMP.                 DAO0301 
018500                                                                          
018600*DATA FOR ERROR LOG (CONSTRUCTED LOCALLY - THIS SUBPROGRAM HAS NO         
018700*FILES OF ITS OWN, BUT STILL ABENDS THROUGH THE SHOP'S COMMON             
018800*ABEND ROUTINE WHEN THE CALLER HANDS IT AN INVALID CONFIGURATION).        
018900 01  WRK-ERROR-LOG.                                                       
019000     03  WRK-PROGRAM             PIC X(08) VALUE                          
019100                                             'SVMT0002'  .                
019200     03  WRK-ERROR-MSG           PIC X(60) VALUE SPACES.          DAO0301 
019300     03  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.                  
019400     03  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.                  
019500     03  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.                  
019600                                                                          
019700 77  WRK-ABEND-PGM               PIC X(08) VALUE                          
019800                                             'ABENDPGM'  .                
019900                                                                          
020000*WORKING DATA FOR THE SYSTEM DATE AND TIME (ABEND TIMESTAMPING):          
020100 01  WRK-SYSTEM-DATE.                                                     
020200     03  YY                      PIC 9(02) VALUE ZEROS.                   
020300     03  MM                      PIC 9(02) VALUE ZEROS.                   
020400     03  DD                      PIC 9(02) VALUE ZEROS.                   
020500 01  WRK-DATE-FORMATTED.                                                  
020600     03  DD-FORMATTED            PIC 9(02) VALUE ZEROS.                   
020700     03  FILLER                  PIC X(01) VALUE '-'.                     
020800     03  MM-FORMATTED            PIC 9(02) VALUE ZEROS.                   
020900     03  FILLER                  PIC X(01) VALUE '-'.                     
021000     03  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.                   
021100 01  WRK-SYSTEM-TIME.                                                     
021200     03  HOUR                    PIC 9(02) VALUE ZEROS.                   
021300     03  MINUTE                  PIC 9(02) VALUE ZEROS.                   
021400     03  SECOND                  PIC 9(02) VALUE ZEROS.                   
021500     03  HUNDREDTH               PIC 9(02) VALUE ZEROS.                   
021600 01  WRK-TIME-FORMATTED.                                                  
021700     03  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.                   
021800     03  FILLER                  PIC X(01) VALUE ':'.                     
021900     03  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.                   
022000     03  FILLER                  PIC X(01) VALUE ':'.                     
022100     03  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.                   
022200                                                                          
022300*----------------------------------------------------------------*        
022400*                      LINKAGE SECTION                           *        
022500*----------------------------------------------------------------*        
022600 LINKAGE SECTION.                                                         
022700 01  WRK-BUSDUR-PARMS.                                                    
022800     03  WRK-BD-FUNCTION          PIC X(01).                              
022900     03  WRK-BD-START-TS          PIC 9(14).                              
023000     03  WRK-BD-END-TS            PIC 9(14).                              
023100     03  WRK-BD-WORKDAY-START     PIC 9(02).                              
023200     03  WRK-BD-WORKDAY-END       PIC 9(02).                              
023300     03  WRK-BD-WEEKEND-DAYS      PIC X(07).                              
023400     03  WRK-BD-WEEKEND-TABLE REDEFINES WRK-BD-WEEKEND-DAYS.              
023500         05  WRK-BD-WEEKEND-FLAG  PIC X(01) OCCURS 7 TIMES.               
023600     03  WRK-BD-RESULT-SECONDS    PIC S9(09).                             
023700     03  WRK-BD-RETURN-CODE       PIC 9(02).                              
023800     03  WRK-BD-ERROR-MESSAGE     PIC X(60).                      DAO0301 
023900     03  FILLER                  PIC X(05).                               
024000*================================================================*        
024100 PROCEDURE            DIVISION  USING WRK-BUSDUR-PARMS.                   
024200*================================================================*        
024300*----------------------------------------------------------------*        
024400 0000-MAIN-PROCESS               SECTION.                                 
024500*----------------------------------------------------------------*        
024600     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.                     
024700     MOVE ZEROS                  TO WRK-BD-RETURN-CODE.                   
024800     MOVE SPACES                 TO WRK-BD-ERROR-MESSAGE.                 
024900                                                                          
025000     IF WRK-BD-FUNCTION           EQUAL 'V'                               
025100        PERFORM 2100-VALIDATE-CONFIG                                      
025200     ELSE                                                                 
025300     IF WRK-BD-FUNCTION           EQUAL 'C'                       DAO0301 
025400        PERFORM 2500-COMPUTE-CALENDAR-DIFF                        DAO0301 
025500     ELSE                                                                 
025600        PERFORM 2000-COMPUTE-DURATION                                     
025700     END-IF                                                               
025800     END-IF.                                                              
025900                                                                          
026000     EXIT PROGRAM.                                                        
026100*----------------------------------------------------------------*        
026200 0000-99-EXIT.                   EXIT.                                    
026300*----------------------------------------------------------------*        
026400*----------------------------------------------------------------*        
026500 2000-COMPUTE-DURATION           SECTION.                                 
026600*----------------------------------------------------------------*        
026700     MOVE ZEROS                  TO WRK-TOTAL-SECONDS.                    
026800     MOVE WRK-BD-START-TS         TO WRK-CURRENT-NUM.                     
026900     MOVE WRK-BD-START-TS         TO WRK-START-NUM.                       
027000     MOVE WRK-BD-END-TS           TO WRK-END-NUM.                         
027100                                                                          
027200     COMPUTE WRK-END-SEC-OF-DAY  =                                        
027300             WRK-END-HH * 3600 + WRK-END-MI * 60 + WRK-END-SS.            
027400                                                                          
027500     PERFORM 2210-DAY-STEP                                                
027600             UNTIL WRK-CURRENT-NUM NOT LESS THAN WRK-END-NUM.             
027700                                                                          
027800     MOVE WRK-TOTAL-SECONDS      TO WRK-BD-RESULT-SECONDS.                
027900*----------------------------------------------------------------*        
028000 2000-99-EXIT.                   EXIT.                                    
028100*----------------------------------------------------------------*        
028200*----------------------------------------------------------------*        
028300 2100-VALIDATE-CONFIG            SECTION.                                 
028400*----------------------------------------------------------------*        
028500     IF WRK-BD-WORKDAY-START      GREATER 23                              
028600        MOVE 'WORKING HOURS START TIME MUST BE BETWEEN 0 AND 23'          
028700                                 TO WRK-BD-ERROR-MESSAGE                  
028800        MOVE 01                  TO WRK-BD-RETURN-CODE                    
028900     ELSE                                                                 
029000     IF WRK-BD-WORKDAY-END        GREATER 23                              
029100        MOVE 'WORKING HOURS END TIME MUST BE BETWEEN 0 AND 23'            
029200                                 TO WRK-BD-ERROR-MESSAGE                  
029300        MOVE 02                  TO WRK-BD-RETURN-CODE                    
029400     ELSE                                                                 
029500     IF WRK-BD-WORKDAY-START NOT LESS WRK-BD-WORKDAY-END                  
029600       MOVE 'WORKING HOURS START TIME MUST BE BEFORE THE END TIME'DAO0335 
029700                                 TO WRK-BD-ERROR-MESSAGE                  
029800        MOVE 03                  TO WRK-BD-RETURN-CODE                    
029900     END-IF                                                               
030000     END-IF                                                               
030100     END-IF.                                                              
030200*----------------------------------------------------------------*        
030300 2100-99-EXIT.                   EXIT.                                    
030400*----------------------------------------------------------------*        
030500*----------------------------------------------------------------*        
030600 2200-DAY-OF-WEEK                SECTION.                                 
030700*----------------------------------------------------------------*        
030800     PERFORM 2205-COMPUTE-JDN.                                            
030900                                                                          
031000     DIVIDE WRK-JDN-VALUE BY 7   GIVING WRK-JDN-A                         
031100                                 REMAINDER WRK-JDN-REMAIN.                
031200                                                                          
031300     MOVE WRK-JDN-REMAIN         TO WRK-DAY-OF-WEEK.                      
031400     COMPUTE WRK-DOW-INDEX = WRK-DAY-OF-WEEK + 1.                         
031500*----------------------------------------------------------------*        
031600 2200-99-EXIT.                   EXIT.                                    
031700*----------------------------------------------------------------*        
031800*----------------------------------------------------------------*        
031900 2205-COMPUTE-JDN                SECTION.                                 
032000*----------------------------------------------------------------*        
032100*    GREGORIAN-CALENDAR-TO-JULIAN-DAY-NUMBER, WORKING FROM       *        
032200*    WRK-CUR-YYYY/MM/DD.  THIS SHOP'S COMPILER HAS NO BUILT-IN   *        
032300*    DATE-ARITHMETIC VERBS, SO THE FORMULA IS CARRIED BY HAND.   *        
032400     COMPUTE WRK-JDN-A  = (14 - WRK-CUR-MM) / 12.                         
032500     COMPUTE WRK-JDN-Y1 = WRK-CUR-YYYY + 4800 - WRK-JDN-A.                
032600     COMPUTE WRK-JDN-M1 = WRK-CUR-MM + 12 * WRK-JDN-A - 3.                
032700     COMPUTE WRK-JDN-T1 = (153 * WRK-JDN-M1 + 2) / 5.                     
032800     COMPUTE WRK-JDN-T2 = WRK-JDN-Y1 / 4.                                 
032900     COMPUTE WRK-JDN-T3 = WRK-JDN-Y1 / 100.                               
033000     COMPUTE WRK-JDN-T4 = WRK-JDN-Y1 / 400.                               
033100     COMPUTE WRK-JDN-VALUE = WRK-CUR-DD + WRK-JDN-T1                      
033200             + 365 * WRK-JDN-Y1 + WRK-JDN-T2 - WRK-JDN-T3                 
033300             + WRK-JDN-T4 - 32045.                                        
033400*----------------------------------------------------------------*        
033500 2205-99-EXIT.                   EXIT.                                    
033600*----------------------------------------------------------------*        
033700*----------------------------------------------------------------*        
033800 2500-COMPUTE-CALENDAR-DIFF      SECTION.                         DAO0301 
033900*----------------------------------------------------------------*        
034000     MOVE WRK-BD-START-TS         TO WRK-CURRENT-NUM.                     
034100     PERFORM 2205-COMPUTE-JDN.                                            
034200     MOVE WRK-JDN-VALUE          TO WRK-CALDIFF-START-JDN.                
034300     COMPUTE WRK-CALDIFF-START-SEC =                                      
034400             WRK-CUR-HH * 3600 + WRK-CUR-MI * 60 + WRK-CUR-SS.            
034500                                                                          
034600     MOVE WRK-BD-END-TS           TO WRK-CURRENT-NUM.                     
034700     PERFORM 2205-COMPUTE-JDN.                                            
034800     MOVE WRK-JDN-VALUE          TO WRK-CALDIFF-END-JDN.                  
034900     COMPUTE WRK-CALDIFF-END-SEC =                                        
035000             WRK-CUR-HH * 3600 + WRK-CUR-MI * 60 + WRK-CUR-SS.            
035100                                                                          
035200     COMPUTE WRK-BD-RESULT-SECONDS =                                      
035300           (WRK-CALDIFF-END-JDN - WRK-CALDIFF-START-JDN) * 86400          
035400           + WRK-CALDIFF-END-SEC - WRK-CALDIFF-START-SEC.                 
035500*----------------------------------------------------------------*        
035600 2500-99-EXIT.                   EXIT.                                    
035700*----------------------------------------------------------------*        
035800*----------------------------------------------------------------*        
035900 2210-DAY-STEP                   SECTION.                                 
036000*----------------------------------------------------------------*        
036100     PERFORM 2200-DAY-OF-WEEK.                                            
036200                                                                          
036300     IF WRK-BD-WEEKEND-FLAG (WRK-DOW-INDEX) NOT EQUAL 'Y'                 
036400        PERFORM 2400-ACCUMULATE-DAY-WINDOW                                
036500     END-IF.                                                              
036600                                                                          
036700     PERFORM 2300-ADVANCE-TO-NEXT-DAY.                                    
036800*----------------------------------------------------------------*        
036900 2210-99-EXIT.                   EXIT.                                    
037000*----------------------------------------------------------------*        
037100*----------------------------------------------------------------*        
037200 2300-ADVANCE-TO-NEXT-DAY        SECTION.                                 
037300*----------------------------------------------------------------*        
037400     PERFORM 2310-DAYS-IN-MONTH.                                          
037500                                                                          
037600     ADD 1                       TO WRK-CUR-DD.                           
037700     IF WRK-CUR-DD               GREATER WRK-DAYS-THIS-MONTH              
037800        MOVE 1                   TO WRK-CUR-DD                            
037900        ADD 1                    TO WRK-CUR-MM                            
038000        IF WRK-CUR-MM            GREATER 12                               
038100           MOVE 1                TO WRK-CUR-MM                            
038200           ADD 1                 TO WRK-CUR-YYYY                          
038300        END-IF                                                            
038400     END-IF.                                                              
038500                                                                          
038600     MOVE WRK-BD-WORKDAY-START    TO WRK-CUR-HH.                          
038700     MOVE ZEROS                  TO WRK-CUR-MI.                           
038800     MOVE ZEROS                  TO WRK-CUR-SS.                           
038900*----------------------------------------------------------------*        
039000 2300-99-EXIT.                   EXIT.                                    
039100*----------------------------------------------------------------*        
039200*----------------------------------------------------------------*        
039300 2310-DAYS-IN-MONTH              SECTION.                                 
039400*----------------------------------------------------------------*        
039500     MOVE WRK-MONTH-DAYS-ENTRY (WRK-CUR-MM)                               
039600                                 TO WRK-DAYS-THIS-MONTH.                  
039700                                                                          
039800     IF WRK-CUR-MM               EQUAL 02                                 
039900        PERFORM 2320-CHECK-LEAP-YEAR                                      
040000        IF WRK-LEAP-YEAR-SW      EQUAL 'Y'                                
040100           MOVE 29               TO WRK-DAYS-THIS-MONTH                   
040200        END-IF                                                            
040300     END-IF.                                                              
040400*----------------------------------------------------------------*        
040500 2310-99-EXIT.                   EXIT.                                    
040600*----------------------------------------------------------------*        
040700*----------------------------------------------------------------*        
040800 2320-CHECK-LEAP-YEAR            SECTION.                                 
040900*----------------------------------------------------------------*        
041000     MOVE 'N'                    TO WRK-LEAP-YEAR-SW.                     
041100                                                                          
041200     DIVIDE WRK-CUR-YYYY BY 4    GIVING WRK-LEAP-QUOT                     
041300                                 REMAINDER WRK-LEAP-REM-4.                
041400                                                                          
041500     IF WRK-LEAP-REM-4           EQUAL ZEROS                              
041600        DIVIDE WRK-CUR-YYYY BY 100 GIVING WRK-LEAP-QUOT                   
041700                                 REMAINDER WRK-LEAP-REM-100               
041800        IF WRK-LEAP-REM-100      NOT EQUAL ZEROS                          
041900           MOVE 'Y'              TO WRK-LEAP-YEAR-SW                      
042000        ELSE                                                              
042100           DIVIDE WRK-CUR-YYYY BY 400 GIVING WRK-LEAP-QUOT                
042200                                 REMAINDER WRK-LEAP-REM-400               
042300           IF WRK-LEAP-REM-400   EQUAL ZEROS                              
042400              MOVE 'Y'           TO WRK-LEAP-YEAR-SW                      
042500           END-IF                                                         
042600        END-IF                                                            
042700     END-IF.                                                              
042800*----------------------------------------------------------------*        
042900 2320-99-EXIT.                   EXIT.                                    
043000*----------------------------------------------------------------*        
043100*----------------------------------------------------------------*        
043200 2400-ACCUMULATE-DAY-WINDOW      SECTION.                                 
043300*----------------------------------------------------------------*        
043400     COMPUTE WRK-DAYSTART-SEC = WRK-BD-WORKDAY-START * 3600.              
043500     COMPUTE WRK-DAYEND-SEC   = WRK-BD-WORKDAY-END   * 3600.              
043600                                                                          
043700     IF WRK-CUR-YYYY EQUAL WRK-START-YYYY                                 
043800        AND WRK-CUR-MM  EQUAL WRK-START-MM                                
043900        AND WRK-CUR-DD  EQUAL WRK-START-DD                                
044000        COMPUTE WRK-CUR-SEC-OF-DAY =                                      
044100                WRK-CUR-HH * 3600 + WRK-CUR-MI * 60 + WRK-CUR-SS          
044200        IF WRK-CUR-SEC-OF-DAY    GREATER WRK-DAYSTART-SEC                 
044300           MOVE WRK-CUR-SEC-OF-DAY TO WRK-DAYSTART-SEC                    
044400        END-IF                                                            
044500     END-IF.                                                              
044600                                                                          
044700     IF WRK-CUR-YYYY EQUAL WRK-END-YYYY                                   
044800        AND WRK-CUR-MM  EQUAL WRK-END-MM                                  
044900        AND WRK-CUR-DD  EQUAL WRK-END-DD                                  
045000        IF WRK-END-SEC-OF-DAY    LESS WRK-DAYEND-SEC                      
045100           MOVE WRK-END-SEC-OF-DAY TO WRK-DAYEND-SEC                      
045200        END-IF                                                            
045300     END-IF.                                                              
045400                                                                          
045500     IF WRK-DAYSTART-SEC         LESS WRK-DAYEND-SEC                      
045600        COMPUTE WRK-TOTAL-SECONDS =                                       
045700                WRK-TOTAL-SECONDS + WRK-DAYEND-SEC                        
045800                                  - WRK-DAYSTART-SEC                      
045900     END-IF.                                                              
046000*----------------------------------------------------------------*        
046100 2400-99-EXIT.                   EXIT.                                    
046200*----------------------------------------------------------------*        
046300*----------------------------------------------------------------*        
046400 9000-GET-DATE-TIME              SECTION.                                 
046500*----------------------------------------------------------------*        
046600     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
046700     MOVE YY                     TO YYYY-FORMATTED.                       
046800     MOVE MM                     TO MM-FORMATTED.                         
046900     MOVE DD                     TO DD-FORMATTED.                         
047000     ADD  2000                   TO YYYY-FORMATTED.                       
047100                                                                          
047200     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
047300     MOVE HOUR                   TO HOUR-FORMATTED.                       
047400     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
047500     MOVE SECOND                 TO SECOND-FORMATTED.                     
047600*----------------------------------------------------------------*        
047700 9000-99-EXIT.                   EXIT.                                    
047800*----------------------------------------------------------------*        
047900*----------------------------------------------------------------*        
048000 9999-CALL-ABEND-PGM             SECTION.                                 
048100*----------------------------------------------------------------*        
048200     PERFORM 9000-GET-DATE-TIME.                                          
048300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
048400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
048500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
048600*----------------------------------------------------------------*        
048700 9999-99-EXIT.                   EXIT.                                    
048800*----------------------------------------------------------------*        
